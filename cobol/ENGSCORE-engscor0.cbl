000100*=============================================================*
000200*                                                             *
000300*    PROGRAMME ENGSCOR0                                       *
000400*                                                             *
000500*    OBJET : CALCUL DU SCORE D'ENGAGEMENT DES ELEVES PAR       *
000600*    FENETRE DE 60 SECONDES, A PARTIR DES REPONSES AUX QUIZ    *
000700*    (QZANSWR) ET DES EVENEMENTS DE SESSION (SESSEVT).  LES    *
000800*    DEUX FLUX SONT RAPPROCHES, DECOUPES EN FENETRES, TRIES    *
000900*    PAR ELEVE/FENETRE/HORODATAGE PUIS AGREGES PAR RUPTURE DE  *
001000*    CONTROLE.  CHAQUE FENETRE NOTEE EST ECRITE SUR ENGSCOR ET *
001100*    UN ETAT DE SYNTHESE EST PRODUIT SUR ENGRPT.               *
001200*                                                             *
001300*    GRANDES LIGNES DU TRAITEMENT (CF. 0000-MAIN-START) :      *
001400*      1 - OUVERTURE DES 4 FICHIERS (1000)                     *
001500*      2 - LECTURE DES 2 FICHIERS D'ENTREE DANS UNE SEULE       *
001600*          TABLE DE TRAVAIL, CHAQUE LIGNE RECEVANT SA           *
001700*          FENETRE DE 60 SECONDES AU PASSAGE (2000)             *
001800*      3 - TRI DE LA TABLE PAR ELEVE / FENETRE / HORODATAGE     *
001900*          (2900)                                               *
002000*      4 - PARCOURS DE LA TABLE TRIEE, RUPTURE DE CONTROLE      *
002100*          SUR (ELEVE, DEBUT DE FENETRE), NOTATION DE CHAQUE     *
002200*          FENETRE A LA RUPTURE ET EN FIN DE TABLE (3000/4000)  *
002300*      5 - ETAT DE SYNTHESE (5000) PUIS FERMETURE (9000)        *
002400*                                                             *
002500*    LE BAREME DE NOTATION (POIDS, SEUILS) EST REGROUPE DANS   *
002600*    LES CONSTANTES DE LA DIVISION DES DONNEES CI-DESSOUS -     *
002700*    NE PAS LE DISPERSER DANS LA PROCEDURE SI ON LE REVISE.     *
002800*                                                             *
002900*=============================================================*
003000*    JOURNAL DES MODIFICATIONS                                *
003100*=============================================================*
003200*    02/02/89  I.M.  CR001  CREATION DU PROGRAMME              *
003300*    09/02/89  I.M.  CR001  MISE AU POINT DU CHARGEMENT DES    *
003400*                           DEUX FICHIERS D'ENTREE             *
003500*    14/03/89  I.M.  CR004  AJOUT DU TRI PAR TABLE ET DE LA    *
003600*                           RUPTURE ELEVE / FENETRE            *
003700*    02/05/89  I.M.  CR004  AJOUT DES METRIQUES DERIVEES ET DU *
003800*                           CALCUL DU SCORE COMPOSITE          *
003900*    21/06/89  I.M.  CR006  AJOUT DU CLASSEMENT DE TENDANCE ET *
004000*                           DU DRAPEAU D'ALERTE                *
004100*    11/09/89  P.R.  CR009  AJOUT DE L'ETAT DE SYNTHESE ENGRPT *
004200*    03/01/90  P.R.  CR011  CORRECTION DU CALCUL DU TEMPS MOYEN*
004300*                           PASSE PAR QUESTION (DIV PAR ZERO)  *
004400*    17/07/91  J.D.  CR015  AJOUT DU SUIVI DES SOUMISSIONS     *
004500*                           RAPIDES ET DU COMPTEUR D'INDICES   *
004600*    22/02/93  J.D.  CR019  AJOUT DE LA TABLE DES PAGES VUES    *
004700*                           (EVENEMENTS DE NAVIGATION)         *
004800*    08/11/94  P.R.  CR023  REVISION DU SEUIL DE RYTHME        *
004900*                           (TOLERANCE +/- 20 POURCENT)        *
005000*    19/05/96  M.T.  CR028  AJOUT DE LA TRACE DES EVENEMENTS   *
005100*                           REJETES (CLASSE INCONNUE)          *
005200*    14/11/98  M.T.  CR033  REVUE PASSAGE AN 2000 - AUCUN CHAMP *
005300*                           DATE A 2 POSITIONS DANS CE          *
005400*                           PROGRAMME - RAS                    *
005500*    09/02/99  M.T.  CR033  REVUE AN 2000 - ACCEPT FROM DATE    *
005600*                           RESTE SUR 6 POSITIONS AAMMJJ - RAS  *
005700*    04/06/01  R.B.  CR041  AJOUT DU COMPTAGE DES REPONSES      *
005800*                           TRAITEES AU TOTAL DE L'ETAT         *
005900*    27/03/04  R.B.  CR047  RELEVEMENT DE LA TABLE DES EVTS A   *
006000*                           20000 LIGNES (VOLUMES EN HAUSSE)    *
006100*    15/10/07  S.N.  CR052  AJOUT DU COMMUTATEUR DE TRACE UPSI-0 *
006200*                           POUR LE DIAGNOSTIC DES REJETS       *
006300*    12/03/09  S.N.  CR053  AUDIT CDC ENGAGEMENT : LE FILTRE    *
006400*                           CLASSE ALPHA SUR LES TAGS DE        *
006500*                           COMPETENCE ECARTAIT A TORT LES TAGS *
006600*                           COMMENCANT PAR AUTRE CHOSE QU'UNE   *
006700*                           LETTRE (EX. TAG NUMERIQUE) ALORS    *
006800*                           QUE LE CDC DEMANDE L'ENREGISTREMENT *
006900*                           INCONDITIONNEL DE TOUT TAG NON      *
007000*                           BLANC.  FILTRE RETIRE DE 3400 ;      *
007100*                           LE TEST DE CLASSE ENG-ALPHA-CLASS    *
007200*                           EST REPRIS EN 9100 POUR NUANCER LE   *
007300*                           LIBELLE DE LA TRACE DE DIAGNOSTIC.   *
007400*=============================================================*
007500 IDENTIFICATION DIVISION.
007600 PROGRAM-ID.    ENGSCOR0.
007700 AUTHOR.        ISABELLE MARAND.
007800 INSTALLATION.  SERVICE INFORMATIQUE - CELLULE ETUDES.
007900 DATE-WRITTEN.  02/02/1989.
008000 DATE-COMPILED.
008100 SECURITY.      DIFFUSION RESTREINTE - USAGE INTERNE SEULEMENT.
008200*
008300*----------------------------------------------------------------
008400*    ENVIRONMENT DIVISION
008500*----------------------------------------------------------------
008600 ENVIRONMENT DIVISION.
008700 CONFIGURATION SECTION.
008800 SOURCE-COMPUTER.   IBM-370.
008900 OBJECT-COMPUTER.   IBM-370.
009000*        C01 CADRE LE SAUT DE PAGE DE L'IMPRIMANTE (NON UTILISE TEL
009100*        QUEL ICI, L'ETAT TIENT SUR UNE SEULE PAGE, MAIS DECLARE PAR
009200*        HABITUDE DU SERVICE POUR TOUT ETAT IMPRIME) ;
009300*        UPSI-0 EST LE COMMUTATEUR OPERATEUR DE TRACE (CR052),
009400*        POSITIONNE SUR LE PUPITRE AU LANCEMENT DU JOB POUR ACTIVER
009500*        LE DIAGNOSTIC DES EVENEMENTS REJETES EN 9100 ;
009600*        ENG-ALPHA-CLASS TESTE UN CARACTERE POUR SAVOIR S'IL EST UNE
009700*        LETTRE 'A' A 'Z' - UTILISE EN 9100 (CR053).
009800 SPECIAL-NAMES.
009900     C01 IS TOP-OF-FORM
010000     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
010100            OFF STATUS IS WS-TRACE-SW-OFF
010200     CLASS ENG-ALPHA-CLASS IS 'A' THRU 'Z'.
010300*
010400 INPUT-OUTPUT SECTION.
010500 FILE-CONTROL.
010600*        QUIZ-ANSWER-FILE - ENTREE - 1 REPONSE D'ELEVE A 1 QUESTION
010700     SELECT QZ-ANSWER-FILE   ASSIGN TO QZANSWR
010800            ORGANIZATION IS LINE SEQUENTIAL
010900            FILE STATUS IS WS-STAT-QZ.
011000*        SESSION-EVENT-FILE - ENTREE - EVENEMENTS DE NAVIGATION,
011100*        PAUSE, REPRISE ET DWELL SUR UNE SESSION D'APPRENTISSAGE
011200     SELECT SESS-EVENT-FILE  ASSIGN TO SESSEVT
011300            ORGANIZATION IS LINE SEQUENTIAL
011400            FILE STATUS IS WS-STAT-SE.
011500*        ENGAGEMENT-SCORE-FILE - SORTIE - 1 LIGNE PAR FENETRE NOTEE
011600     SELECT ENG-SCORE-FILE   ASSIGN TO ENGSCOR
011700            ORGANIZATION IS LINE SEQUENTIAL
011800            FILE STATUS IS WS-STAT-ES.
011900*        SUMMARY-REPORT - SORTIE - ETAT DE SYNTHESE DU TRAITEMENT
012000     SELECT SUMMARY-REPORT   ASSIGN TO ENGRPT
012100            ORGANIZATION IS LINE SEQUENTIAL
012200            FILE STATUS IS WS-STAT-RP.
012300*
012400 DATA DIVISION.
012500 FILE SECTION.
012600*
012700*        FD + 01 DE QUIZ-ANSWER-FILE (COPY EXTERNE, CF. ENGSCORE-
012800*        QZANSWR.CPY POUR LE DETAIL DES ZONES)
012900     COPY ENGSCORE-QZANSWR.
013000*
013100*        FD + 01 DE SESSION-EVENT-FILE (COPY EXTERNE)
013200     COPY ENGSCORE-SESSEVT.
013300*
013400*        FD + 01 DE ENGAGEMENT-SCORE-FILE (COPY EXTERNE)
013500     COPY ENGSCORE-ENGOUT.
013600*
013700*        FD DE L'ETAT DE SYNTHESE - PAS DE COPY, UNIQUE A CE
013800*        PROGRAMME, DONC DECLAREE EN DUR ICI COMME LE FAIT LE
013900*        SERVICE POUR UN ETAT QUI N'EST PAS PARTAGE ENTRE PROGRAMMES
014000 FD  SUMMARY-REPORT
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 80 CHARACTERS.
014300 01  SR-REPORT-REC                PIC X(80).
014400*
014500 WORKING-STORAGE SECTION.
014600*
014700*----------------------------------------------------------------
014800*    ZONES D'ETAT DES FICHIERS - UNE PAIRE DE ZONES 88 PAR FICHIER,
014900*    TESTEE APRES CHAQUE OPEN/READ/WRITE ; '00' = OK, '10' = FIN DE
015000*    FICHIER (ENTREE SEULEMENT), TOUT AUTRE CODE DECLENCHE L'ABEND
015100*    CONTROLE EN 8000
015200*----------------------------------------------------------------
015300 01  WS-STAT-QZ                   PIC X(02).
015400     88  WS-STAT-QZOK                  VALUE '00'.
015500     88  WS-STAT-QZFIN                 VALUE '10'.
015600 01  WS-STAT-SE                   PIC X(02).
015700     88  WS-STAT-SEOK                  VALUE '00'.
015800     88  WS-STAT-SEFIN                 VALUE '10'.
015900 01  WS-STAT-ES                   PIC X(02).
016000     88  WS-STAT-ESOK                  VALUE '00'.
016100 01  WS-STAT-RP                   PIC X(02).
016200     88  WS-STAT-RPOK                  VALUE '00'.
016300*
016400*        IDENTIFIANT ET CODE STATUT DU FICHIER EN ANOMALIE - POSES
016500*        PAR LE PARAGRAPHE QUI DETECTE L'ANOMALIE, REPRIS PAR
016600*        8000-ABEND-FILE-START POUR LE MESSAGE D'ARRET
016700 01  WS-ABEND-FILE-ID             PIC X(08)   VALUE SPACES.
016800 01  WS-ABEND-STATUS              PIC X(02)   VALUE SPACES.
016900*
017000*----------------------------------------------------------------
017100*    COMPTEURS ET COMMUTATEURS DE TRAVAIL (TOUS COMP SAUF LES
017200*    COMMUTATEURS D'UN CARACTERE)
017300*----------------------------------------------------------------
017400*        nombre de lignes chargees dans WS-EVENT-TAB (quiz + session)
017500 77  WS-EVT-COUNT                 PIC 9(05)    USAGE COMP.
017600*        indice courant de parcours de WS-EVENT-TAB (3000/9100)
017700 77  WS-IDX                       PIC 9(05)    USAGE COMP.
017800*        nombre de reponses quiz lues, pour l'etat de synthese
017900 77  WS-QZ-READ-COUNT             PIC 9(07)    USAGE COMP.
018000*        nombre d'evenements de session lus, pour l'etat de synthese
018100 77  WS-SE-READ-COUNT             PIC 9(07)    USAGE COMP.
018200*        numero de sequence du prochain enregistrement ENGSCOR,
018300*        utilise pour fabriquer ES-EVENT-ID (4900)
018400 77  WS-SCORE-SEQ                 PIC 9(09)    USAGE COMP.
018500*        nombre de fenetres notees au total (pour l'etat de synthese)
018600 77  WS-WINDOWS-SCORED            PIC 9(07)    USAGE COMP.
018700*        nombre de fenetres dont le score est sous le seuil d'alerte
018800 77  WS-ALERTS-RAISED             PIC 9(07)    USAGE COMP.
018900*        total cumule des reponses quiz traitees (CR041)
019000 77  WS-TOTAL-ANS-PROC            PIC 9(09)    USAGE COMP.
019100*        repartition des fenetres par tendance (4 compteurs, CR006)
019200 77  WS-TREND-CRITICAL            PIC 9(07)    USAGE COMP.
019300 77  WS-TREND-DECLINING           PIC 9(07)    USAGE COMP.
019400 77  WS-TREND-STABLE              PIC 9(07)    USAGE COMP.
019500 77  WS-TREND-RISING              PIC 9(07)    USAGE COMP.
019600*        quotient entier intermediaire du calcul de fenetre (troncature
019700*        de l'horodatage par la duree de fenetre - remplace un MOD
019800*        que ce compilateur n'offre pas en COMPUTE, cf. 2150/2250)
019900 77  WS-WIN-QUOT                  PIC 9(10)    USAGE COMP.
020000*
020100*        drapeau de recherche lineaire (3450/3455, 3550/3555) - 'Y'
020200*        quand l'entree cherchee a ete retrouvee dans la table
020300 77  WS-FOUND-SW                  PIC X(01)    VALUE 'N'.
020400*        drapeau "une fenetre est en cours d'accumulation" (3000) -
020500*        'N' avant la premiere ligne et juste apres une notation
020600 77  WS-GROUP-OPEN-SW             PIC X(01)    VALUE 'N'.
020700*
020800*----------------------------------------------------------------
020900*    TABLE DE TRAVAIL DES EVENEMENTS ENRICHIS - CHARGEE PAR
021000*    2000-LOAD-EVENTS-START, TRIEE PAR 2900-SORT-EVENTS-START,
021100*    PARCOURUE EN RUPTURE DE CONTROLE PAR 3000-PROCESS-WINDOWS.
021200*    20000 LIGNES MAXIMUM (CR047) - AU-DELA, LE JOB DOIT ETRE
021300*    RELANCE SUR UNE PLAGE DE DATES PLUS ETROITE.
021400*----------------------------------------------------------------
021500 01  WS-EVENT-TAB.
021600     03  EE-EVENT-TAB-ROW OCCURS 1 TO 20000 TIMES
021700                           DEPENDING ON WS-EVT-COUNT.
021800*            detail de la ligne (cf. ENGSCORE-ENGEVT.CPY) - copybook
021900*            sans 01, inclus directement sous ce OCCURS
022000         COPY ENGSCORE-ENGEVT.
022100*
022200*----------------------------------------------------------------
022300*    ACCUMULATEUR DE LA FENETRE ELEVE COURANTE (CF. ENGSCORE-
022400*    ENGAGG.CPY POUR LE DETAIL DES ZONES) - REINITIALISE A CHAQUE
022500*    RUPTURE PAR 3200-INIT-GROUP
022600*----------------------------------------------------------------
022700     COPY ENGSCORE-ENGAGG.
022800*
022900*----------------------------------------------------------------
023000*    DATE DE TRAITEMENT - ALIMENTEE PAR ACCEPT FROM DATE, VUE
023100*    DECOUPEE POUR L'EDITION DE L'ENTETE DE L'ETAT (REDEFINES 1) -
023200*    FORMAT AAMMJJ SUR 6 POSITIONS, REVU SANS CHANGEMENT AU PASSAGE
023300*    AN 2000 (CR033) PUISQU'IL N'Y A PAS DE SIECLE STOCKE ICI
023400*----------------------------------------------------------------
023500 01  WS-RUN-DATE                  PIC 9(06)    VALUE ZERO.
023600 01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
023700     05  WS-RUN-YY                PIC 99.
023800     05  WS-RUN-MM                PIC 99.
023900     05  WS-RUN-DD                PIC 99.
024000*
024100*----------------------------------------------------------------
024200*    ENTETE DE L'ETAT DE SYNTHESE (80 CAR., CF. ENGSCORE-ENGRPT.CPY)
024300*----------------------------------------------------------------
024400     COPY ENGSCORE-ENGRPT.
024500*
024600*----------------------------------------------------------------
024700*    ZONE DE TRAVAIL DE LA LIGNE IMPRIMEE - VUE EN COLONNES POUR
024800*    LA LIGNE DE REPARTITION DES TENDANCES (REDEFINES 2) - DEUX
024900*    COUPLES LIBELLE/VALEUR PAR LIGNE, CF. 5300-BUILD-TRENDS
025000*----------------------------------------------------------------
025100 01  WS-LIG-RAP                   PIC X(80)   VALUE SPACES.
025200 01  WS-LIG-RAP-COLS REDEFINES WS-LIG-RAP.
025300     05  WS-LC-LABEL1             PIC X(20).
025400     05  WS-LC-VALUE1             PIC X(10).
025500     05  WS-LC-LABEL2             PIC X(20).
025600     05  WS-LC-VALUE2             PIC X(10).
025700     05  FILLER                   PIC X(20).
025800*        ligne de filet utilisee en tete et en fin de chaque bloc
025900*        de l'etat (remplace le C01/TOP-OF-FORM pour un etat qui
026000*        tient sur une seule page)
026100 01  WS-LIG-ETOILE                PIC X(80)   VALUE ALL '='.
026200*
026300*----------------------------------------------------------------
026400*    ZONES EDITEES POUR L'ETAT DE SYNTHESE - UNE ZONE Z PAR
026500*    COMPTEUR COMP CI-DESSUS, ZONE SUPPRESSION DES ZEROS DE TETE
026600*----------------------------------------------------------------
026700 01  WS-QZ-READ-COUNT-ED          PIC ZZZZZZ9.
026800 01  WS-SE-READ-COUNT-ED          PIC ZZZZZZ9.
026900 01  WS-WINDOWS-SCORED-ED         PIC ZZZZZZ9.
027000 01  WS-ALERTS-RAISED-ED          PIC ZZZZZZ9.
027100 01  WS-TOTAL-ANS-PROC-ED         PIC Z(8)9.
027200 01  WS-TREND-CRITICAL-ED         PIC ZZZZZZ9.
027300 01  WS-TREND-DECLINING-ED        PIC ZZZZZZ9.
027400 01  WS-TREND-STABLE-ED           PIC ZZZZZZ9.
027500 01  WS-TREND-RISING-ED           PIC ZZZZZZ9.
027600*        numero de sequence edite pour fabriquer ES-EVENT-ID (4900) -
027700*        pas de suppression de zero ici, l'identifiant doit rester a
027800*        largeur fixe
027900 01  WS-SCORE-SEQ-DISP            PIC 9(09).
028000*
028100*----------------------------------------------------------------
028200*    CHAMPS DE CALCUL DU SCORE (TOUS A 6 DECIMALES - ARRONDI A 4
028300*    DECIMALES UNIQUEMENT AU MOMENT DE POSER AG-FINAL-SCORE, POUR
028400*    NE PAS ACCUMULER D'ERREUR D'ARRONDI ENTRE LES 3 COMPOSANTES)
028500*----------------------------------------------------------------
028600*        composante exactitude (4200) - reprend AG-CORRECTNESS-RATE
028700 77  WS-ACCURACY-SCORE            PIC 9V9(06)  VALUE ZERO.
028800*        composante dwell/temps de reflexion (4300)
028900 77  WS-DWELL-SCORE               PIC 9V9(06)  VALUE ZERO.
029000*        composante rythme/pacing (4400)
029100 77  WS-PACING-SCORE              PIC 9V9(06)  VALUE ZERO.
029200*        score composite avant arrondi a 4 decimales et clamp 0..1
029300 77  WS-COMPOSITE-SCORE           PIC 9V9(06)  VALUE ZERO.
029400*        duree active de la fenetre convertie en minutes, utilisee
029500*        comme diviseur du calcul de rythme (4100) - zone intermediaire
029600*        introduite par la CR011 pour isoler le garde-fou div/zero
029700 77  WS-DURATION-MIN              PIC 9(05)V9(06) VALUE ZERO.
029800*        bornes basse et haute de la fourchette de rythme attendue,
029900*        calculees a chaque fenetre a partir de WS-PACE-EXPECTED-QPM
030000*        et WS-PACE-TOLERANCE (4400)
030100 77  WS-PACE-LOW                  PIC 9V9(06)  VALUE ZERO.
030200 77  WS-PACE-HIGH                 PIC 9V9(06)  VALUE ZERO.
030300*
030400*----------------------------------------------------------------
030500*    CONSTANTES DU BAREME (PROPRIETES DE NOTATION) - REVISEES EN
030600*    CR023 POUR LA TOLERANCE DE RYTHME.  TOUTE REVISION DU BAREME
030700*    SE FAIT ICI, PAS DANS LA PROCEDURE.
030800*----------------------------------------------------------------
030900*        duree d'une fenetre d'agregation, en millisecondes (60 s)
031000 77  WS-WINDOW-DURATION-MS        PIC 9(07)    VALUE 60000.
031100*        deux reponses separees de moins de 5 s sont consideres
031200*        comme une soumission rapide (3400)
031300 77  WS-RAPID-SUBMIT-MS           PIC 9(05)    VALUE 5000.
031400*        ponderation des 3 composantes du score composite (4500) -
031500*        la somme des 3 poids doit rester egale a 1
031600 77  WS-WEIGHT-ACCURACY           PIC 9V9(06)  VALUE 0.400000.
031700 77  WS-WEIGHT-DWELL              PIC 9V9(06)  VALUE 0.300000.
031800 77  WS-WEIGHT-PACING             PIC 9V9(06)  VALUE 0.300000.
031900*        score final sous ce seuil = tendance CRITICAL + alerte (4600)
032000 77  WS-ALERT-THRESHOLD           PIC 9V9(04)  VALUE 0.4000.
032100*        score final sous ce seuil (et pas deja CRITICAL) = DECLINING
032200 77  WS-YELLOW-THRESHOLD          PIC 9V9(04)  VALUE 0.4000.
032300*        seuil documentaire du bareme - cf. note ci-dessous, non
032400*        branche dans 4600-SCORE-TREND
032500 77  WS-GREEN-THRESHOLD           PIC 9V9(04)  VALUE 0.7000.
032600*        temps moyen par question au-dela duquel la reflexion est
032700*        jugee excessive - score dwell degrade (4300)
032800 77  WS-DWELL-STRUGGLE-MS         PIC 9(07)    VALUE 15000.
032900*        temps moyen par question en-dessous duquel l'eleve est jugee
033000*        precipitee - score dwell degrade (4300)
033100 77  WS-DWELL-RUSH-MS             PIC 9(05)    VALUE 5000.
033200*        seuil de temps moyen par question pour le drapeau de motif
033300*        "struggling" (4100) - drapeau documentaire, cf. note plus bas
033400 77  WS-STRUGGLE-PATTERN-MS       PIC 9(07)    VALUE 20000.
033500 77  WS-STRUGGLE-RATE-THRESH      PIC 9V9(04)  VALUE 0.5000.
033600*        rythme attendu en questions par minute, et tolerance relative
033700*        (CR023 : +/- 20 POURCENT, contre +/- 10 POURCENT a l'origine)
033800 77  WS-PACE-EXPECTED-QPM         PIC 9V9(06)  VALUE 0.500000.
033900 77  WS-PACE-TOLERANCE            PIC 9V9(06)  VALUE 0.200000.
034000*        seuil de score pour la tendance RISING - independant de
034100*        WS-GREEN-THRESHOLD (qui reste une propriete du bareme
034200*        documentee mais, comme les penalites de motif, non
034300*        branchee dans le calcul de la tendance)
034400 77  WS-RISING-SCORE-THRESH       PIC 9V9(04)  VALUE 0.8000.
034500 77  WS-RISING-RATE-THRESH        PIC 9V9(04)  VALUE 0.7000.
034600 77  WS-RISING-TIME-LOW-MS        PIC 9(05)    VALUE 5000.
034700 77  WS-RISING-TIME-HIGH-MS       PIC 9(05)    VALUE 15000.
034800*
034900*----------------------------------------------------------------
035000*    RENVOI RAPIDE DES REGLES DE GESTION VERS LES PARAGRAPHES -
035100*    A TENIR A JOUR SI UN PARAGRAPHE EST RENOMME (UTILE A QUI
035200*    CHERCHE UNE REGLE SANS CONNAITRE LA NUMEROTATION)
035300*----------------------------------------------------------------
035400*    FENETRE DE 60 S FIXE                    .... 2150 / 2250
035500*    TRI ELEVE/FENETRE/HORODATAGE             .... 2900
035600*    RUPTURE DE CONTROLE (ELEVE, FENETRE)     .... 3100 / 3200
035700*    SOUMISSION RAPIDE (< 5 S)                .... 3400
035800*    ENREGISTREMENT INCONDITIONNEL DES TAGS
035900*       DE COMPETENCE NON BLANCS (CR053)      .... 3400 / 3450
036000*    PAGES VUES DISTINCTES (NAVIGATION)       .... 3500 / 3550
036100*    GARDE-FOU DIVISION PAR ZERO (CR011)      .... 4100
036200*    COMPOSANTE EXACTITUDE                    .... 4200
036300*    COMPOSANTE DWELL                         .... 4300
036400*    COMPOSANTE RYTHME (TOLERANCE CR023)      .... 4400
036500*    SCORE COMPOSITE PONDERE + CLAMP 0..1     .... 4500
036600*    CLASSEMENT DE TENDANCE + ALERTE          .... 4600
036700*    PENALITES DE MOTIF (DEFINIES, NON
036800*       PONDEREES DANS LE SCORE COURANT)      .... 4100 (DRAPEAUX)
036900*----------------------------------------------------------------
037000*
037100 PROCEDURE DIVISION.
037200*
037300*=============================================================*
037400*    0000  -  AIGUILLAGE PRINCIPAL                             *
037500*    ENCHAINE LES 5 GRANDES ETAPES DU TRAITEMENT DANS L'ORDRE   *
037600*    (CF. LE RESUME EN TETE DE PROGRAMME) ET REND LA MAIN AU    *
037700*    SYSTEME.  NE CONTIENT AUCUNE LOGIQUE METIER.               *
037800*=============================================================*
037900 0000-MAIN-START.
038000*        ouverture des 4 fichiers, abend si l'un d'eux echoue
038100     PERFORM 1000-OPEN-START      THRU 1000-OPEN-END.
038200*        chargement des 2 flux d'entree dans WS-EVENT-TAB
038300     PERFORM 2000-LOAD-EVENTS-START
038400                                   THRU 2000-LOAD-EVENTS-END.
038500*        tri de la table par eleve / fenetre / horodatage
038600     PERFORM 2900-SORT-EVENTS-START
038700                                   THRU 2900-SORT-EVENTS-END.
038800*        rupture de controle, notation de chaque fenetre
038900     PERFORM 3000-PROCESS-WINDOWS-START
039000                                   THRU 3000-PROCESS-WINDOWS-END.
039100*        etat de synthese du traitement
039200     PERFORM 5000-WRITE-REPORT-START
039300                                   THRU 5000-WRITE-REPORT-END.
039400*        fermeture des 4 fichiers
039500     PERFORM 9000-CLOSE-START     THRU 9000-CLOSE-END.
039600 0000-MAIN-END.
039700     STOP RUN.
039800*
039900*=============================================================*
040000*    1000  -  OUVERTURE DES FICHIERS                           *
040100*    2 FICHIERS EN ENTREE, 2 EN SORTIE.  TOUT STATUT DIFFERENT  *
040200*    DE '00' EST UNE ANOMALIE BLOQUANTE (PAS DE FICHIER ABSENT  *
040300*    TOLERE EN ENTREE POUR CE TRAITEMENT).                      *
040400*=============================================================*
040500 1000-OPEN-START.
040600*        flux quiz - entree obligatoire, pas de job sans ce fichier
040700     OPEN INPUT  QZ-ANSWER-FILE.
040800     IF NOT WS-STAT-QZOK
040900        MOVE 'QZANSWR ' TO WS-ABEND-FILE-ID
041000        MOVE WS-STAT-QZ TO WS-ABEND-STATUS
041100        PERFORM 8000-ABEND-FILE-START THRU 8000-ABEND-FILE-END
041200     END-IF.
041300*        flux session - egalement obligatoire (pas de notation
041400*        possible sans les deux flux rapproches)
041500     OPEN INPUT  SESS-EVENT-FILE.
041600     IF NOT WS-STAT-SEOK
041700        MOVE 'SESSEVT ' TO WS-ABEND-FILE-ID
041800        MOVE WS-STAT-SE TO WS-ABEND-STATUS
041900        PERFORM 8000-ABEND-FILE-START THRU 8000-ABEND-FILE-END
042000     END-IF.
042100*        fichier des scores - recree a chaque run, jamais en EXTEND
042200     OPEN OUTPUT ENG-SCORE-FILE.
042300     IF NOT WS-STAT-ESOK
042400        MOVE 'ENGSCOR ' TO WS-ABEND-FILE-ID
042500        MOVE WS-STAT-ES TO WS-ABEND-STATUS
042600        PERFORM 8000-ABEND-FILE-START THRU 8000-ABEND-FILE-END
042700     END-IF.
042800*        etat de synthese - idem, un seul run par fichier de sortie
042900     OPEN OUTPUT SUMMARY-REPORT.
043000     IF NOT WS-STAT-RPOK
043100        MOVE 'ENGRPT  ' TO WS-ABEND-FILE-ID
043200        MOVE WS-STAT-RP TO WS-ABEND-STATUS
043300        PERFORM 8000-ABEND-FILE-START THRU 8000-ABEND-FILE-END
043400     END-IF.
043500 1000-OPEN-END.
043600     EXIT.
043700*
043800*=============================================================*
043900*    2000  -  CHARGEMENT DES DEUX FICHIERS D'ENTREE DANS LA     *
044000*    TABLE DE TRAVAIL UNIQUE, AVEC CALCUL DE LA FENETRE DE 60   *
044100*    SECONDES (CLE DE TRI NO 2) POUR CHAQUE EVENEMENT.  LES     *
044200*    DEUX FLUX SONT LUS INTEGRALEMENT AVANT LE TRI - LA TABLE   *
044300*    N'EST PAS ENCORE ORDONNEE A LA SORTIE DE CE PARAGRAPHE.    *
044400*=============================================================*
044500 2000-LOAD-EVENTS-START.
044600     MOVE ZERO TO WS-EVT-COUNT.
044700     MOVE ZERO TO WS-QZ-READ-COUNT.
044800     MOVE ZERO TO WS-SE-READ-COUNT.
044900*        flux quiz jusqu'a fin de fichier
045000     PERFORM 2100-READ-MAP-QUIZ THRU 2100-READ-MAP-QUIZ-EXIT
045100         UNTIL WS-STAT-QZFIN.
045200*        flux session jusqu'a fin de fichier
045300     PERFORM 2200-READ-MAP-SESSION THRU 2200-READ-MAP-SESSION-EXIT
045400         UNTIL WS-STAT-SEFIN.
045500 2000-LOAD-EVENTS-END.
045600     EXIT.
045700*
045800*        lecture + mapping d'une reponse quiz - GO TO immediat sur
045900*        fin de fichier pour ne pas mapper une zone READ non remplie
046000 2100-READ-MAP-QUIZ.
046100     READ QZ-ANSWER-FILE.
046200*            fin de fichier normale - sortie immediate, rien d'autre
046300*            a faire sur cette passe
046400     IF WS-STAT-QZFIN
046500        GO TO 2100-READ-MAP-QUIZ-EXIT
046600     END-IF.
046700*            tout autre statut que '00' ou '10' est une anomalie
046800     IF NOT WS-STAT-QZOK
046900        MOVE 'QZANSWR ' TO WS-ABEND-FILE-ID
047000        MOVE WS-STAT-QZ TO WS-ABEND-STATUS
047100        PERFORM 8000-ABEND-FILE-START THRU 8000-ABEND-FILE-END
047200     END-IF.
047300     ADD 1 TO WS-QZ-READ-COUNT.
047400     ADD 1 TO WS-EVT-COUNT.
047500     PERFORM 2150-MAP-QUIZ-FIELDS THRU 2150-MAP-QUIZ-FIELDS-EXIT.
047600 2100-READ-MAP-QUIZ-EXIT.
047700     EXIT.
047800*
047900*        recopie une ligne QZ-ANSWER-REC vers la nouvelle occurrence
048000*        de WS-EVENT-TAB et lui calcule sa fenetre de 60 s ; INITIALIZE
048100*        d'abord pour ne pas laisser de valeurs de la ligne precedente
048200*        dans la moitie "session" de EE-TYPE-DATA (EE-EVENT-CLASS='Q')
048300 2150-MAP-QUIZ-FIELDS.
048400     INITIALIZE EE-EVENT-TAB-ROW(WS-EVT-COUNT).
048500*            enveloppe commune aux deux flux - voir aussi 2250
048600     MOVE QA-EVENT-ID     TO EE-EVENT-ID OF EE-EVENT-TAB-ROW
048700                                            (WS-EVT-COUNT).
048800     MOVE QA-STUDENT-ID   TO EE-STUDENT-ID OF EE-EVENT-TAB-ROW
048900                                            (WS-EVT-COUNT).
049000     MOVE QA-SESSION-ID   TO EE-SESSION-ID OF EE-EVENT-TAB-ROW
049100                                            (WS-EVT-COUNT).
049200     MOVE QA-TIMESTAMP-MS TO EE-TIMESTAMP-MS OF EE-EVENT-TAB-ROW
049300                                            (WS-EVT-COUNT).
049400*            marque la ligne comme reponse quiz pour 3300-ACCUM-EVENT
049500     MOVE 'Q'             TO EE-EVENT-CLASS OF EE-EVENT-TAB-ROW
049600                                            (WS-EVT-COUNT).
049700*            detail propre au quiz, voit EE-TYPE-DATA (cf. ENGEVT.CPY)
049800     MOVE QA-QUESTION-ID  TO EE-QUESTION-ID OF EE-EVENT-TAB-ROW
049900                                            (WS-EVT-COUNT).
050000     MOVE QA-IS-CORRECT   TO EE-IS-CORRECT OF EE-EVENT-TAB-ROW
050100                                            (WS-EVT-COUNT).
050200     MOVE QA-TIME-SPENT-MS TO EE-TIME-SPENT-MS OF EE-EVENT-TAB-ROW
050300                                            (WS-EVT-COUNT).
050400     MOVE QA-HINTS-USED   TO EE-HINTS-USED OF EE-EVENT-TAB-ROW
050500                                            (WS-EVT-COUNT).
050600     MOVE QA-SKILL-TAG    TO EE-SKILL-TAG OF EE-EVENT-TAB-ROW
050700                                            (WS-EVT-COUNT).
050800     MOVE QA-DIFFICULTY   TO EE-DIFFICULTY OF EE-EVENT-TAB-ROW
050900                                            (WS-EVT-COUNT).
051000*            debut de fenetre = horodatage tronque au multiple de
051100*            60000 ms immediatement inferieur ; pas de FUNCTION MOD
051200*            disponible ici, on passe par la division entiere COMP
051300*            puis on remultiplie (le compilateur tronque COMPUTE sur
051400*            une cible entiere, c'est ce qui fait l'equivalent du MOD)
051500     COMPUTE WS-WIN-QUOT = QA-TIMESTAMP-MS / WS-WINDOW-DURATION-MS.
051600     COMPUTE EE-WINDOW-START-MS OF EE-EVENT-TAB-ROW(WS-EVT-COUNT)
051700         = WS-WIN-QUOT * WS-WINDOW-DURATION-MS.
051800 2150-MAP-QUIZ-FIELDS-EXIT.
051900     EXIT.
052000*
052100*        lecture + mapping d'un evenement de session - meme logique
052200*        de fin de fichier que 2100
052300 2200-READ-MAP-SESSION.
052400     READ SESS-EVENT-FILE.
052500*            fin de fichier normale - meme traitement que 2100
052600     IF WS-STAT-SEFIN
052700        GO TO 2200-READ-MAP-SESSION-EXIT
052800     END-IF.
052900*            anomalie de lecture
053000     IF NOT WS-STAT-SEOK
053100        MOVE 'SESSEVT ' TO WS-ABEND-FILE-ID
053200        MOVE WS-STAT-SE TO WS-ABEND-STATUS
053300        PERFORM 8000-ABEND-FILE-START THRU 8000-ABEND-FILE-END
053400     END-IF.
053500     ADD 1 TO WS-SE-READ-COUNT.
053600     ADD 1 TO WS-EVT-COUNT.
053700     PERFORM 2250-MAP-SESSION-FIELDS
053800         THRU 2250-MAP-SESSION-FIELDS-EXIT.
053900 2200-READ-MAP-SESSION-EXIT.
054000     EXIT.
054100*
054200*        recopie une ligne SE-SESS-EVENT-REC vers la nouvelle
054300*        occurrence de WS-EVENT-TAB, meme calcul de fenetre que 2150
054400 2250-MAP-SESSION-FIELDS.
054500     INITIALIZE EE-EVENT-TAB-ROW(WS-EVT-COUNT).
054600*            enveloppe commune, memes zones que 2150
054700     MOVE SE-EVENT-ID     TO EE-EVENT-ID OF EE-EVENT-TAB-ROW
054800                                            (WS-EVT-COUNT).
054900     MOVE SE-STUDENT-ID   TO EE-STUDENT-ID OF EE-EVENT-TAB-ROW
055000                                            (WS-EVT-COUNT).
055100     MOVE SE-SESSION-ID   TO EE-SESSION-ID OF EE-EVENT-TAB-ROW
055200                                            (WS-EVT-COUNT).
055300     MOVE SE-TIMESTAMP-MS TO EE-TIMESTAMP-MS OF EE-EVENT-TAB-ROW
055400                                            (WS-EVT-COUNT).
055500*            marque la ligne comme evenement de session
055600     MOVE 'S'             TO EE-EVENT-CLASS OF EE-EVENT-TAB-ROW
055700                                            (WS-EVT-COUNT).
055800*            detail propre a la session
055900     MOVE SE-EVENT-TYPE   TO EE-SESSION-EVT-TYPE OF
056000                             EE-EVENT-TAB-ROW(WS-EVT-COUNT).
056100     MOVE SE-PAGE-ID      TO EE-PAGE-ID OF EE-EVENT-TAB-ROW
056200                                            (WS-EVT-COUNT).
056300     MOVE SE-DWELL-TIME-MS TO EE-DWELL-TIME-MS OF EE-EVENT-TAB-ROW
056400                                            (WS-EVT-COUNT).
056500*            meme calcul de fenetre que 2150 - voir le commentaire
056600*            la-bas pour le detail de la troncature
056700     COMPUTE WS-WIN-QUOT = SE-TIMESTAMP-MS / WS-WINDOW-DURATION-MS.
056800     COMPUTE EE-WINDOW-START-MS OF EE-EVENT-TAB-ROW(WS-EVT-COUNT)
056900         = WS-WIN-QUOT * WS-WINDOW-DURATION-MS.
057000 2250-MAP-SESSION-FIELDS-EXIT.
057100     EXIT.
057200*
057300*=============================================================*
057400*    2900  -  TRI DE LA TABLE PAR ELEVE / FENETRE / HORODATAGE  *
057500*    L'ORDRE DES CLES EST CELUI DE LA RUPTURE DE CONTROLE DE     *
057600*    3000 : ELEVE PUIS FENETRE POUR REGROUPER LES LIGNES D'UNE   *
057700*    MEME FENETRE D'UN MEME ELEVE, HORODATAGE EN DERNIER POUR    *
057800*    QUE 3600-UPDATE-TIMESPAN VOIT LES EVENEMENTS DE LA FENETRE   *
057900*    DANS L'ORDRE CHRONOLOGIQUE (PREMIER/DERNIER EVENEMENT).      *
058000*=============================================================*
058100 2900-SORT-EVENTS-START.                                          CR004
058200*        rien a trier si aucun des deux flux n'a fourni de ligne
058300     IF WS-EVT-COUNT = 0
058400        GO TO 2900-SORT-EVENTS-END
058500     END-IF.
058600     SORT EE-EVENT-TAB-ROW
058700         ON ASCENDING KEY EE-STUDENT-ID OF EE-EVENT-TAB-ROW
058800                          EE-WINDOW-START-MS OF EE-EVENT-TAB-ROW
058900                          EE-TIMESTAMP-MS OF EE-EVENT-TAB-ROW.
059000 2900-SORT-EVENTS-END.
059100     EXIT.
059200*
059300*=============================================================*
059400*    3000  -  PARCOURS DE LA TABLE TRIEE EN RUPTURE DE CONTROLE *
059500*    (ELEVE, DEBUT DE FENETRE) - UNE FENETRE EST NOTEE DES QUE  *
059600*    LA CLE CHANGE, PUIS AU DERNIER ENREGISTREMENT DE LA TABLE  *
059700*    (LA DERNIERE FENETRE N'EST JAMAIS FERMEE PAR UN CHANGEMENT *
059800*    DE CLE PUISQU'IL N'Y A PLUS DE LIGNE SUIVANTE - C'EST LE    *
059900*    IF WS-GROUP-OPEN-SW APRES LA BOUCLE QUI LA NOTE).            *
060000*=============================================================*
060100 3000-PROCESS-WINDOWS-START.
060200     IF WS-EVT-COUNT = 0
060300        GO TO 3000-PROCESS-WINDOWS-END
060400     END-IF.
060500     MOVE 'N' TO WS-GROUP-OPEN-SW.
060600     PERFORM 3100-PROCESS-ONE-EVENT THRU 3100-PROCESS-ONE-EVENT-EXIT
060700         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-EVT-COUNT.
060800*        derniere fenetre de la table - jamais fermee par une rupture
060900*        de cle puisqu'il n'y a pas de ligne suivante qui la declenche
061000     IF WS-GROUP-OPEN-SW = 'Y'
061100        PERFORM 4000-SCORE-WINDOW-START THRU 4000-SCORE-WINDOW-END
061200     END-IF.
061300 3000-PROCESS-WINDOWS-END.
061400     EXIT.
061500*
061600*        traite la ligne WS-IDX : ouvre un nouveau groupe si la table
061700*        demarre, ou si (eleve, fenetre) a change depuis la derniere
061800*        ligne vue - et dans ce dernier cas, note d'abord la fenetre
061900*        qui se termine avant d'en ouvrir une nouvelle
062000 3100-PROCESS-ONE-EVENT.
062100*            premiere ligne de la table - pas encore de groupe ouvert
062200     IF WS-GROUP-OPEN-SW = 'N'
062300        PERFORM 3200-INIT-GROUP THRU 3200-INIT-GROUP-EXIT
062400     ELSE
062500*               changement d'eleve ou de fenetre depuis la derniere
062600*               ligne vue - la fenetre qui se termine est notee
062700*               avant que le nouveau groupe ne soit ouvert
062800        IF (EE-STUDENT-ID OF EE-EVENT-TAB-ROW(WS-IDX)
062900                NOT = AG-STUDENT-ID)
063000           OR (EE-WINDOW-START-MS OF EE-EVENT-TAB-ROW(WS-IDX)
063100                NOT = AG-WINDOW-START-MS)
063200           PERFORM 4000-SCORE-WINDOW-START
063300               THRU 4000-SCORE-WINDOW-END
063400           PERFORM 3200-INIT-GROUP THRU 3200-INIT-GROUP-EXIT
063500        END-IF
063600     END-IF.
063700*            la ligne courante rejoint toujours l'accumulateur, que
063800*            le groupe vienne d'etre ouvert ou non
063900     PERFORM 3300-ACCUM-EVENT THRU 3300-ACCUM-EVENT-EXIT.
064000 3100-PROCESS-ONE-EVENT-EXIT.
064100     EXIT.
064200*
064300*        remet a zero l'accumulateur de fenetre et y pose la cle
064400*        (eleve, session, debut de fenetre) et la borne de fin de
064500*        fenetre (debut + duree) a partir de la ligne WS-IDX qui
064600*        vient d'ouvrir le nouveau groupe
064700 3200-INIT-GROUP.
064800     INITIALIZE AG-WINDOW-STATE.
064900     MOVE EE-STUDENT-ID OF EE-EVENT-TAB-ROW(WS-IDX)
065000         TO AG-STUDENT-ID.
065100     MOVE EE-SESSION-ID OF EE-EVENT-TAB-ROW(WS-IDX)
065200         TO AG-SESSION-ID.
065300     MOVE EE-WINDOW-START-MS OF EE-EVENT-TAB-ROW(WS-IDX)
065400         TO AG-WINDOW-START-MS.
065500     COMPUTE AG-WINDOW-END-MS = AG-WINDOW-START-MS
065600                               + WS-WINDOW-DURATION-MS.
065700     MOVE 'Y' TO WS-GROUP-OPEN-SW.
065800 3200-INIT-GROUP-EXIT.
065900     EXIT.
066000*
066100*        aiguille la ligne WS-IDX vers l'accumulateur quiz ou session
066200*        selon EE-EVENT-CLASS ; toute autre valeur est une anomalie
066300*        de flux, tracee par 9100 mais sans effet sur l'agregation
066400 3300-ACCUM-EVENT.
066500     EVALUATE EE-EVENT-CLASS OF EE-EVENT-TAB-ROW(WS-IDX)
066600         WHEN 'Q'
066700            PERFORM 3400-ACCUM-QUIZ-EVENT
066800                THRU 3400-ACCUM-QUIZ-EVENT-EXIT
066900            PERFORM 3600-UPDATE-TIMESPAN
067000                THRU 3600-UPDATE-TIMESPAN-EXIT
067100         WHEN 'S'
067200            PERFORM 3500-ACCUM-SESSION-EVENT
067300                THRU 3500-ACCUM-SESSION-EVENT-EXIT
067400            PERFORM 3600-UPDATE-TIMESPAN
067500                THRU 3600-UPDATE-TIMESPAN-EXIT
067600         WHEN OTHER
067700            PERFORM 9100-TRACE-REJECTED-EVT
067800                THRU 9100-TRACE-REJECTED-EVT-EXIT
067900     END-EVALUATE.
068000 3300-ACCUM-EVENT-EXIT.
068100     EXIT.
068200*
068300*        accumule une reponse quiz dans la fenetre courante :
068400*        exactitude, temps passe, soumissions rapides, competences
068500*        vues et indices utilises
068600 3400-ACCUM-QUIZ-EVENT.                                           CR053
068700     ADD 1 TO AG-TOTAL-ANSWERS.
068800*            EE-IS-CORRECT = 'Y' remet a zero le compteur de reponses
068900*            incorrectes consecutives utilise par le drapeau rapid-
069000*            incorrect (4100) ; sinon on l'incremente
069100     IF EE-IS-CORRECT OF EE-EVENT-TAB-ROW(WS-IDX) = 'Y'
069200        ADD 1 TO AG-CORRECT-ANSWERS
069300        MOVE 0 TO AG-CONSEC-INCORRECT
069400     ELSE
069500        ADD 1 TO AG-INCORRECT-ANSWERS
069600        ADD 1 TO AG-CONSEC-INCORRECT
069700     END-IF.
069800*            temps passe a zero (non renseigne par le flux source)
069900*            n'est pas compte dans la moyenne, sinon il la fausserait
070000*            vers le bas (cf. CR011)
070100     IF EE-TIME-SPENT-MS OF EE-EVENT-TAB-ROW(WS-IDX) > 0
070200        ADD EE-TIME-SPENT-MS OF EE-EVENT-TAB-ROW(WS-IDX)
070300            TO AG-TOTAL-TIME-SPENT-MS
070400        ADD 1 TO AG-TIME-SPENT-COUNT
070500     END-IF.
070600*            deux reponses en moins de WS-RAPID-SUBMIT-MS (5 s) =
070700*            soumission rapide ; pas de comparaison sur la toute
070800*            premiere reponse de la fenetre (pas de reponse precedente)
070900     IF AG-PREV-ANSWER-TS-IS-SET
071000        IF (EE-TIMESTAMP-MS OF EE-EVENT-TAB-ROW(WS-IDX)
071100               - AG-PREV-ANSWER-TS) < WS-RAPID-SUBMIT-MS
071200           ADD 1 TO AG-RAPID-SUBMISSIONS
071300        END-IF
071400     END-IF.
071500     MOVE EE-TIMESTAMP-MS OF EE-EVENT-TAB-ROW(WS-IDX)
071600         TO AG-PREV-ANSWER-TS.
071700     MOVE 'Y' TO AG-PREV-ANSWER-TS-SET.
071800*            CR053 - tout tag de competence non blanc est enregistre,
071900*            sans condition sur son premier caractere (le CDC ne
072000*            prevoit pas de filtre ici ; l'ancien garde-fou sur la
072100*            classe alphabetique ecartait a tort les tags non-
072200*            alphabetiques et a ete retire - cf. journal des
072300*            modifications en tete de programme)
072400     IF EE-SKILL-TAG OF EE-EVENT-TAB-ROW(WS-IDX) NOT = SPACES
072500        PERFORM 3450-RECORD-SKILL THRU 3450-RECORD-SKILL-EXIT
072600     END-IF.
072700     ADD EE-HINTS-USED OF EE-EVENT-TAB-ROW(WS-IDX)
072800         TO AG-TOTAL-HINTS-USED.
072900 3400-ACCUM-QUIZ-EVENT-EXIT.
073000     EXIT.
073100*
073200*        enregistre une tentative sur le tag de competence de la
073300*        ligne WS-IDX dans AG-SKILL-TAB : incremente le compteur de
073400*        tentatives si le tag est deja connu de la fenetre, sinon
073500*        cree une nouvelle entree (50 tags distincts maximum/fenetre,
073600*        recherche lineaire via 3455 faute d'index trie sur ce champ)
073700 3450-RECORD-SKILL.                                               CR015
073800     MOVE 'N' TO WS-FOUND-SW.
073900*            recherche lineaire du tag dans la table deja connue de
074000*            la fenetre courante
074100     PERFORM 3455-SCAN-SKILL THRU 3455-SCAN-SKILL-EXIT
074200         VARYING AG-SKILL-IDX FROM 1 BY 1
074300         UNTIL (AG-SKILL-IDX > AG-SKILL-COUNT)
074400               OR (WS-FOUND-SW = 'Y').
074500*            tag non trouve - nouvelle entree si la table n'est pas
074600*            pleine (au-dela de 50 tags distincts par fenetre, les
074700*            tentatives sur les tags suivants restent comptees dans
074800*            AG-TOTAL-ANSWERS mais ne sont plus detaillees par tag)
074900     IF WS-FOUND-SW = 'N'
075000        IF AG-SKILL-COUNT < 50
075100           ADD 1 TO AG-SKILL-COUNT
075200           SET AG-SKILL-IDX TO AG-SKILL-COUNT
075300           MOVE EE-SKILL-TAG OF EE-EVENT-TAB-ROW(WS-IDX)
075400                TO AG-SKILL-TAG(AG-SKILL-IDX)
075500           MOVE 1 TO AG-SKILL-ATTEMPTS(AG-SKILL-IDX)
075600        END-IF
075700     END-IF.
075800 3450-RECORD-SKILL-EXIT.
075900     EXIT.
076000*
076100*        compare le tag de la ligne WS-IDX a l'entree AG-SKILL-IDX de
076200*        la table ; positionne WS-FOUND-SW a 'Y' et incremente le
076300*        compteur de tentatives en cas de correspondance
076400 3455-SCAN-SKILL.
076500     IF AG-SKILL-TAG(AG-SKILL-IDX)
076600           = EE-SKILL-TAG OF EE-EVENT-TAB-ROW(WS-IDX)
076700        ADD 1 TO AG-SKILL-ATTEMPTS(AG-SKILL-IDX)
076800        MOVE 'Y' TO WS-FOUND-SW
076900     END-IF.
077000 3455-SCAN-SKILL-EXIT.
077100     EXIT.
077200*
077300*        accumule un evenement de session dans la fenetre courante
077400*        selon son type ; seul NAVIGATION alimente la table des
077500*        pages, seul DWELL alimente le temps d'immobilite, les
077600*        autres types connus (PAUSED/RESUMED) ne font qu'incrementer
077700*        leur compteur, tout type non reconnu est sans effet ici
077800 3500-ACCUM-SESSION-EVENT.
077900     EVALUATE EE-SESSION-EVT-TYPE OF EE-EVENT-TAB-ROW(WS-IDX)
078000*               navigation vers une page - comptee et, si la page
078100*               est renseignee, ajoutee a la table des pages vues
078200         WHEN 'NAVIGATION'
078300            ADD 1 TO AG-NAVIGATION-EVENTS
078400            IF EE-PAGE-ID OF EE-EVENT-TAB-ROW(WS-IDX)
078500                  NOT = SPACES
078600               PERFORM 3550-RECORD-PAGE
078700                   THRU 3550-RECORD-PAGE-EXIT
078800            END-IF
078900*               mise en pause / reprise de la session - simples
079000*               compteurs, pas de table associee
079100         WHEN 'PAUSED'
079200            ADD 1 TO AG-PAUSE-EVENTS
079300         WHEN 'RESUMED'
079400            ADD 1 TO AG-RESUME-EVENTS
079500*               immobilite sur une page - cumule dans le total de
079600*               dwell de la fenetre, sert au calcul du score dwell
079700*               en 4300 via AG-AVG-TIME-SPENT-MS (temps question) et
079800*               non directement - le dwell de session n'entre pas
079900*               lui-meme dans le bareme courant, seul le dwell par
080000*               question (QA-TIME-SPENT-MS) y entre
080100         WHEN 'DWELL'
080200            IF EE-DWELL-TIME-MS OF EE-EVENT-TAB-ROW(WS-IDX) > 0
080300               ADD EE-DWELL-TIME-MS OF EE-EVENT-TAB-ROW(WS-IDX)
080400                   TO AG-TOTAL-DWELL-TIME-MS
080500            END-IF
080600*               type d'evenement de session non reconnu - ignore ici,
080700*               mais reste visible dans la table de travail pour un
080800*               diagnostic ulterieur si besoin (pas trace par 9100,
080900*               qui ne voit que les classes 'Q'/'S' inconnues)
081000         WHEN OTHER
081100            CONTINUE
081200     END-EVALUATE.
081300 3500-ACCUM-SESSION-EVENT-EXIT.
081400     EXIT.
081500*
081600*        enregistre une visite de page dans AG-PAGE-TAB - meme
081700*        principe que 3450/3455 pour les competences, mais 100
081800*        pages distinctes maximum/fenetre et sans compteur de
081900*        tentatives (seule la distinction importe ici)
082000 3550-RECORD-PAGE.                                                CR019
082100     MOVE 'N' TO WS-FOUND-SW.
082200*            meme recherche lineaire que 3450, sur la table des pages
082300     PERFORM 3555-SCAN-PAGE THRU 3555-SCAN-PAGE-EXIT
082400         VARYING AG-PAGE-IDX FROM 1 BY 1
082500         UNTIL (AG-PAGE-IDX > AG-PAGE-COUNT)
082600               OR (WS-FOUND-SW = 'Y').
082700*            page non trouvee - nouvelle entree si la table n'est pas
082800*            pleine (100 pages distinctes maximum par fenetre)
082900     IF WS-FOUND-SW = 'N'
083000        IF AG-PAGE-COUNT < 100
083100           ADD 1 TO AG-PAGE-COUNT
083200           SET AG-PAGE-IDX TO AG-PAGE-COUNT
083300           MOVE EE-PAGE-ID OF EE-EVENT-TAB-ROW(WS-IDX)
083400                TO AG-PAGE-ID(AG-PAGE-IDX)
083500        END-IF
083600     END-IF.
083700 3550-RECORD-PAGE-EXIT.
083800     EXIT.
083900*
084000*        compare la page de la ligne WS-IDX a l'entree AG-PAGE-IDX
084100 3555-SCAN-PAGE.
084200     IF AG-PAGE-ID(AG-PAGE-IDX)
084300           = EE-PAGE-ID OF EE-EVENT-TAB-ROW(WS-IDX)
084400        MOVE 'Y' TO WS-FOUND-SW
084500     END-IF.
084600 3555-SCAN-PAGE-EXIT.
084700     EXIT.
084800*
084900*        tient a jour le premier et le dernier horodatage vu dans la
085000*        fenetre (les deux bornes servent a 4100 pour le calcul de
085100*        la duree active AG-ACTIVE-TIME-MS) ; la table est triee par
085200*        horodatage croissant dans une meme fenetre, mais ce
085300*        paragraphe ne suppose rien de l'ordre et garde le min/max
085400 3600-UPDATE-TIMESPAN.
085500*            premier evenement de la fenetre - les deux bornes
085600*            demarrent sur ce seul evenement
085700     IF NOT AG-FIRST-EVENT-TS-IS-SET
085800        MOVE EE-TIMESTAMP-MS OF EE-EVENT-TAB-ROW(WS-IDX)
085900            TO AG-FIRST-EVENT-TS
086000        MOVE EE-TIMESTAMP-MS OF EE-EVENT-TAB-ROW(WS-IDX)
086100            TO AG-LAST-EVENT-TS
086200        MOVE 'Y' TO AG-FIRST-EVENT-TS-SET
086300     ELSE
086400*               elargit la borne basse si necessaire
086500        IF EE-TIMESTAMP-MS OF EE-EVENT-TAB-ROW(WS-IDX)
086600              < AG-FIRST-EVENT-TS
086700           MOVE EE-TIMESTAMP-MS OF EE-EVENT-TAB-ROW(WS-IDX)
086800               TO AG-FIRST-EVENT-TS
086900        END-IF
087000*               elargit la borne haute si necessaire
087100        IF EE-TIMESTAMP-MS OF EE-EVENT-TAB-ROW(WS-IDX)
087200              > AG-LAST-EVENT-TS
087300           MOVE EE-TIMESTAMP-MS OF EE-EVENT-TAB-ROW(WS-IDX)
087400               TO AG-LAST-EVENT-TS
087500        END-IF
087600     END-IF.
087700 3600-UPDATE-TIMESPAN-EXIT.
087800     EXIT.
087900*
088000*=============================================================*
088100*    4000  -  NOTATION DE LA FENETRE ACCUMULEE (CR004, CR006)   *
088200*    APPELE PAR 3000 A CHAQUE RUPTURE DE CLE ET POUR LA DERNIERE *
088300*    FENETRE DE LA TABLE.  L'ORDRE DES PERFORM EST SIGNIFICATIF :  *
088400*    4100 DOIT PRECEDER 4200/4300/4400 (QUI LISENT LES METRIQUES   *
088500*    DERIVEES), QUI DOIVENT PRECEDER 4500 (COMPOSITE), QUI DOIT     *
088600*    PRECEDER 4600 (TENDANCE, LIT LE SCORE COMPOSITE ARRONDI).       *
088700*=============================================================*
088800 4000-SCORE-WINDOW-START.
088900     PERFORM 4100-COMPUTE-DERIVED THRU 4100-COMPUTE-DERIVED-EXIT.
089000     PERFORM 4200-SCORE-ACCURACY  THRU 4200-SCORE-ACCURACY-EXIT.
089100     PERFORM 4300-SCORE-DWELL     THRU 4300-SCORE-DWELL-EXIT.
089200     PERFORM 4400-SCORE-PACING    THRU 4400-SCORE-PACING-EXIT.
089300     PERFORM 4500-SCORE-COMPOSITE THRU 4500-SCORE-COMPOSITE-EXIT.
089400     PERFORM 4600-SCORE-TREND     THRU 4600-SCORE-TREND-EXIT.
089500     PERFORM 4900-WRITE-SCORE-REC THRU 4900-WRITE-SCORE-REC-EXIT.
089600 4000-SCORE-WINDOW-END.
089700     EXIT.
089800*
089900*        calcule les metriques derivees de l'accumulateur - taux de
090000*        reussite, temps moyen par question, temps actif, questions
090100*        par minute, et les deux drapeaux de motif comportemental
090200*        (definis ici mais non ponderes dans le score, cf. 4500)
090300 4100-COMPUTE-DERIVED.
090400*            garde-fou division par zero (CR011) - aucune reponse
090500*            dans la fenetre, taux de reussite impose a zero
090600     IF AG-TOTAL-ANSWERS = 0
090700        MOVE 0 TO AG-CORRECTNESS-RATE
090800     ELSE
090900        COMPUTE AG-CORRECTNESS-RATE ROUNDED =
091000            AG-CORRECT-ANSWERS / AG-TOTAL-ANSWERS
091100     END-IF.
091200*            meme garde-fou pour le temps moyen par question (CR011 -
091300*            c'est la correction d'origine qui a introduit ce test)
091400     IF AG-TIME-SPENT-COUNT = 0
091500        MOVE 0 TO AG-AVG-TIME-SPENT-MS
091600     ELSE
091700        COMPUTE AG-AVG-TIME-SPENT-MS ROUNDED =
091800            AG-TOTAL-TIME-SPENT-MS / AG-TIME-SPENT-COUNT
091900     END-IF.
092000*            duree active = dernier evenement moins premier evenement
092100*            vus dans la fenetre ; zero si aucun evenement (fenetre
092200*            theorique jamais atteinte en pratique, mais couverte)
092300     IF AG-FIRST-EVENT-TS-IS-SET
092400        COMPUTE AG-ACTIVE-TIME-MS =
092500            AG-LAST-EVENT-TS - AG-FIRST-EVENT-TS
092600     ELSE
092700        MOVE 0 TO AG-ACTIVE-TIME-MS
092800     END-IF.
092900*            questions par minute = reponses / duree active en
093000*            minutes ; garde-fou division par zero si la duree
093100*            active est nulle (toutes les reponses au meme instant)
093200     IF AG-ACTIVE-TIME-MS = 0
093300        MOVE 0 TO AG-QUESTIONS-PER-MIN
093400     ELSE
093500        COMPUTE WS-DURATION-MIN ROUNDED = AG-ACTIVE-TIME-MS / 60000
093600        COMPUTE AG-QUESTIONS-PER-MIN ROUNDED =
093700            AG-TOTAL-ANSWERS / WS-DURATION-MIN
093800     END-IF.
093900*            drapeau "rapid-incorrect" - 3 reponses incorrectes
094000*            consecutives ou plus, avec au moins 2 soumissions
094100*            rapides dans la fenetre ; drapeau documentaire, non
094200*            repris dans le calcul du score (cf. 4500)
094300     IF (AG-CONSEC-INCORRECT >= 3) AND (AG-RAPID-SUBMISSIONS >= 2)
094400        MOVE 'Y' TO AG-RAPID-INCORRECT-FLAG
094500     ELSE
094600        MOVE 'N' TO AG-RAPID-INCORRECT-FLAG
094700     END-IF.
094800*            drapeau "struggling" - temps moyen par question au-dela
094900*            du seuil de motif ET taux de reussite sous le seuil ;
095000*            egalement documentaire, non repris dans le score
095100     IF (AG-AVG-TIME-SPENT-MS > WS-STRUGGLE-PATTERN-MS)
095200           AND (AG-CORRECTNESS-RATE < WS-STRUGGLE-RATE-THRESH)
095300        MOVE 'Y' TO AG-STRUGGLING-FLAG
095400     ELSE
095500        MOVE 'N' TO AG-STRUGGLING-FLAG
095600     END-IF.
095700 4100-COMPUTE-DERIVED-EXIT.
095800     EXIT.
095900*
096000*        composante exactitude du score = taux de reussite tel quel,
096100*        zero si la fenetre n'a vu aucune reponse quiz
096200 4200-SCORE-ACCURACY.
096300     IF AG-TOTAL-ANSWERS = 0
096400        MOVE 0 TO WS-ACCURACY-SCORE
096500     ELSE
096600        MOVE AG-CORRECTNESS-RATE TO WS-ACCURACY-SCORE
096700     END-IF.
096800 4200-SCORE-ACCURACY-EXIT.
096900     EXIT.
097000*
097100*        composante dwell - penalise un temps moyen par question
097200*        trop long (reflexion excessive, note 0.3) ou trop court
097300*        (precipitation, note 0.5) ; note pleine (1) dans la
097400*        fourchette normale, ou si aucune reponse dans la fenetre
097500 4300-SCORE-DWELL.
097600     IF AG-TOTAL-ANSWERS = 0
097700        MOVE 1 TO WS-DWELL-SCORE
097800     ELSE
097900*               plus de 15 s en moyenne par question - reflexion
098000*               jugee excessive, note degradee fortement
098100        IF AG-AVG-TIME-SPENT-MS > WS-DWELL-STRUGGLE-MS
098200           MOVE .3 TO WS-DWELL-SCORE
098300        ELSE
098400*                  moins de 5 s en moyenne - reponses precipitees,
098500*                  note degradee modereement
098600           IF AG-AVG-TIME-SPENT-MS < WS-DWELL-RUSH-MS
098700              MOVE .5 TO WS-DWELL-SCORE
098800           ELSE
098900*                     entre les deux bornes - rythme de reflexion normal
099000              MOVE 1 TO WS-DWELL-SCORE
099100           END-IF
099200        END-IF
099300     END-IF.
099400 4300-SCORE-DWELL-EXIT.
099500     EXIT.
099600*
099700*        composante rythme - note pleine (1) si le rythme observe
099800*        (AG-QUESTIONS-PER-MIN) tombe dans la fourchette +/- 20% du
099900*        rythme attendu (CR023), note degradee (0.7) en dehors,
100000*        note pleine par defaut si aucune reponse dans la fenetre
100100 4400-SCORE-PACING.                                                CR023
100200     IF AG-TOTAL-ANSWERS = 0
100300        MOVE 1 TO WS-PACING-SCORE
100400     ELSE
100500        COMPUTE WS-PACE-LOW ROUNDED =
100600            WS-PACE-EXPECTED-QPM * (1 - WS-PACE-TOLERANCE)
100700        COMPUTE WS-PACE-HIGH ROUNDED =
100800            WS-PACE-EXPECTED-QPM * (1 + WS-PACE-TOLERANCE)
100900        IF (AG-QUESTIONS-PER-MIN >= WS-PACE-LOW)
101000              AND (AG-QUESTIONS-PER-MIN <= WS-PACE-HIGH)
101100           MOVE 1 TO WS-PACING-SCORE
101200        ELSE
101300           MOVE .7 TO WS-PACING-SCORE
101400        END-IF
101500     END-IF.
101600 4400-SCORE-PACING-EXIT.
101700     EXIT.
101800*
101900*        score composite = moyenne ponderee des 3 composantes,
102000*        arrondi a 6 decimales puis cadre entre 0 et 1 (la ponderation
102100*        peut theoriquement deborder legerement de cette plage par
102200*        accumulation d'arrondi) ; AG-FINAL-SCORE recoit l'arrondi a
102300*        4 decimales expose en sortie
102400 4500-SCORE-COMPOSITE.
102500*        penalites de motif definies mais desactivees dans le
102600*        bareme courant (CR006) - le score final reste la
102700*        moyenne ponderee des 3 composantes
102800     COMPUTE WS-COMPOSITE-SCORE ROUNDED =
102900         (WS-ACCURACY-SCORE * WS-WEIGHT-ACCURACY)
103000       + (WS-DWELL-SCORE    * WS-WEIGHT-DWELL)
103100       + (WS-PACING-SCORE   * WS-WEIGHT-PACING).
103200     IF WS-COMPOSITE-SCORE > 1
103300        MOVE 1 TO WS-COMPOSITE-SCORE
103400     END-IF.
103500     IF WS-COMPOSITE-SCORE < 0
103600        MOVE 0 TO WS-COMPOSITE-SCORE
103700     END-IF.
103800     COMPUTE AG-FINAL-SCORE ROUNDED = WS-COMPOSITE-SCORE.
103900 4500-SCORE-COMPOSITE-EXIT.
104000     EXIT.
104100*
104200*        classement de tendance et drapeau d'alerte (CR006) - dans
104300*        cet ordre de preseance : CRITICAL (sous le seuil d'alerte),
104400*        puis DECLINING (sous le seuil jaune), puis RISING (taux de
104500*        reussite, temps moyen et score tous favorables), sinon
104600*        STABLE ; l'alerte est posee independamment sur le seul
104700*        seuil d'alerte, et les compteurs de repartition et de
104800*        fenetres/reponses traitees sont mis a jour ici
104900 4600-SCORE-TREND.                                                CR006
105000*            CRITICAL a la priorite la plus haute - en dessous du
105100*            seuil d'alerte, peu importe les autres indicateurs
105200     IF AG-FINAL-SCORE < WS-ALERT-THRESHOLD
105300        MOVE 'CRITICAL ' TO AG-TREND
105400        ADD 1 TO WS-TREND-CRITICAL
105500     ELSE
105600*               DECLINING vient ensuite - sous le seuil jaune mais
105700*               pas encore sous le seuil d'alerte
105800        IF AG-FINAL-SCORE < WS-YELLOW-THRESHOLD
105900           MOVE 'DECLINING' TO AG-TREND
106000           ADD 1 TO WS-TREND-DECLINING
106100        ELSE
106200*                RISING : taux de reussite strictement superieur a
106300*                70%, temps moyen par question entre 5 et 15 s, et
106400*                score final d'au moins 0.80 - les 3 conditions sont
106500*                independantes du bareme de score (4500) et testees
106600*                telles que prescrites par le cahier des charges
106700           IF (AG-CORRECTNESS-RATE > WS-RISING-RATE-THRESH)
106800                 AND (AG-AVG-TIME-SPENT-MS
106900                         >= WS-RISING-TIME-LOW-MS)
107000                 AND (AG-AVG-TIME-SPENT-MS
107100                         <= WS-RISING-TIME-HIGH-MS)
107200                 AND (AG-FINAL-SCORE >= WS-RISING-SCORE-THRESH)
107300              MOVE 'RISING   ' TO AG-TREND
107400              ADD 1 TO WS-TREND-RISING
107500           ELSE
107600              MOVE 'STABLE   ' TO AG-TREND
107700              ADD 1 TO WS-TREND-STABLE
107800           END-IF
107900        END-IF
108000     END-IF.
108100*            l'alerte suit le seul seuil d'alerte, independamment du
108200*            classement de tendance ci-dessus
108300     IF AG-FINAL-SCORE < WS-ALERT-THRESHOLD
108400        MOVE 'Y' TO AG-ALERT-FLAG
108500        ADD 1 TO WS-ALERTS-RAISED
108600     ELSE
108700        MOVE 'N' TO AG-ALERT-FLAG
108800     END-IF.
108900     ADD 1 TO WS-WINDOWS-SCORED.
109000     ADD AG-TOTAL-ANSWERS TO WS-TOTAL-ANS-PROC.
109100 4600-SCORE-TREND-EXIT.
109200     EXIT.
109300*
109400*        fabrique et ecrit l'enregistrement ENGAGEMENT-SCORE-FILE de
109500*        la fenetre notee - un identifiant genere a partir du numero
109600*        de sequence, la cle (eleve/session/fenetre), les 3 scores de
109700*        composante, le score final, la tendance, l'alerte et les
109800*        deux compteurs de reponses demandes par le CDC
109900 4900-WRITE-SCORE-REC.
110000*        l'identifiant de l'evenement de score est fabrique ici, il
110100*        n'existe pas dans les flux source (ceux-ci identifient des
110200*        evenements d'entree, pas des evenements de score en sortie)
110300     ADD 1 TO WS-SCORE-SEQ.
110400     MOVE WS-SCORE-SEQ TO WS-SCORE-SEQ-DISP.
110500     MOVE SPACES TO ES-SCORE-REC.
110600     STRING 'ENGSCOR-' WS-SCORE-SEQ-DISP
110700         DELIMITED BY SIZE INTO ES-EVENT-ID.
110800     MOVE 'engagement.scored   ' TO ES-EVENT-TYPE.
110900*        cle de la fenetre notee
111000     MOVE AG-STUDENT-ID TO ES-STUDENT-ID.
111100     MOVE AG-SESSION-ID TO ES-SESSION-ID.
111200     MOVE AG-WINDOW-START-MS TO ES-WINDOW-START-MS.
111300     MOVE AG-WINDOW-END-MS TO ES-WINDOW-END-MS.
111400*        score final et ses 3 composantes, deja calcules par 4000
111500     MOVE AG-FINAL-SCORE TO ES-SCORE.
111600     COMPUTE ES-ACCURACY-SCORE ROUNDED = WS-ACCURACY-SCORE.
111700     COMPUTE ES-DWELL-SCORE    ROUNDED = WS-DWELL-SCORE.
111800     COMPUTE ES-PACING-SCORE   ROUNDED = WS-PACING-SCORE.
111900*        classement, alerte et volumes de la fenetre
112000     MOVE AG-TREND TO ES-TREND.
112100     MOVE AG-ALERT-FLAG TO ES-ALERT-FLAG.
112200     MOVE AG-TOTAL-ANSWERS TO ES-TOTAL-ANSWERS.
112300     MOVE AG-CORRECT-ANSWERS TO ES-CORRECT-ANSWERS.
112400     WRITE ES-SCORE-REC.
112500     IF NOT WS-STAT-ESOK
112600        MOVE 'ENGSCOR ' TO WS-ABEND-FILE-ID
112700        MOVE WS-STAT-ES TO WS-ABEND-STATUS
112800        PERFORM 8000-ABEND-FILE-START THRU 8000-ABEND-FILE-END
112900     END-IF.
113000 4900-WRITE-SCORE-REC-EXIT.
113100     EXIT.
113200*
113300*=============================================================*
113400*    5000  -  ETAT DE SYNTHESE DU TRAITEMENT (CR009)            *
113500*    TROIS BLOCS ENCADRES D'UN FILET : ENTETE, COMPTEURS DE      *
113600*    VOLUME, REPARTITION DES TENDANCES.                          *
113700*=============================================================*
113800 5000-WRITE-REPORT-START.                                         CR009
113900     PERFORM 5100-BUILD-HEADER   THRU 5100-BUILD-HEADER-EXIT.
114000     PERFORM 5200-BUILD-COUNTERS THRU 5200-BUILD-COUNTERS-EXIT.
114100     PERFORM 5300-BUILD-TRENDS   THRU 5300-BUILD-TRENDS-EXIT.
114200 5000-WRITE-REPORT-END.
114300     EXIT.
114400*
114500*        ligne de filet, entete (programme/libelle/date/identifiant
114600*        de run), ligne de filet - la date est reprise de l'ACCEPT
114700*        FROM DATE fait ici meme, au moment d'ecrire l'etat (pas a
114800*        l'ouverture des fichiers, pour dater l'etat au plus pres de
114900*        sa production)
115000 5100-BUILD-HEADER.
115100     MOVE WS-LIG-ETOILE TO SR-REPORT-REC.
115200     WRITE SR-REPORT-REC.
115300     ACCEPT WS-RUN-DATE FROM DATE.
115400     STRING WS-RUN-DD '/' WS-RUN-MM '/' WS-RUN-YY
115500         DELIMITED BY SIZE INTO RE-RUN-DATE OF R-ENG-ENTETE.
115600     STRING 'RUN' WS-RUN-DATE DELIMITED BY SIZE
115700         INTO RE-RUN-ID OF R-ENG-ENTETE.
115800     MOVE R-ENG-ENTETE TO SR-REPORT-REC.
115900     WRITE SR-REPORT-REC.
116000     MOVE WS-LIG-ETOILE TO SR-REPORT-REC.
116100     WRITE SR-REPORT-REC.
116200 5100-BUILD-HEADER-EXIT.
116300     EXIT.
116400*
116500*        5 lignes de comptage (volumes lus/traites/alertes) -
116600*        chaque ligne suit le meme schema : edition du compteur,
116700*        remise a blanc de la zone ligne, STRING du libelle et du
116800*        compteur edite, ecriture
116900 5200-BUILD-COUNTERS.
117000*            volume lu sur le flux quiz
117100     MOVE WS-QZ-READ-COUNT TO WS-QZ-READ-COUNT-ED.
117200     MOVE SPACES TO WS-LIG-RAP.
117300     STRING 'REPONSES QUIZ LUES       : ' WS-QZ-READ-COUNT-ED
117400         DELIMITED BY SIZE INTO WS-LIG-RAP.
117500     WRITE SR-REPORT-REC FROM WS-LIG-RAP.
117600*
117700*            volume lu sur le flux session
117800     MOVE WS-SE-READ-COUNT TO WS-SE-READ-COUNT-ED.
117900     MOVE SPACES TO WS-LIG-RAP.
118000     STRING 'EVENEMENTS SESSION LUS   : ' WS-SE-READ-COUNT-ED
118100         DELIMITED BY SIZE INTO WS-LIG-RAP.
118200     WRITE SR-REPORT-REC FROM WS-LIG-RAP.
118300*
118400*            nombre de fenetres notees (= nombre de lignes ENGSCOR)
118500     MOVE WS-WINDOWS-SCORED TO WS-WINDOWS-SCORED-ED.
118600     MOVE SPACES TO WS-LIG-RAP.
118700     STRING 'FENETRES NOTEES          : ' WS-WINDOWS-SCORED-ED
118800         DELIMITED BY SIZE INTO WS-LIG-RAP.
118900     WRITE SR-REPORT-REC FROM WS-LIG-RAP.
119000*
119100*            cumul des reponses quiz vues dans toutes les fenetres
119200*            notees (CR041) - peut differer de WS-QZ-READ-COUNT si
119300*            le fichier contient des reponses hors de toute fenetre
119400*            notee (ne devrait pas arriver en exploitation normale)
119500     MOVE WS-TOTAL-ANS-PROC TO WS-TOTAL-ANS-PROC-ED.
119600     MOVE SPACES TO WS-LIG-RAP.
119700     STRING 'REPONSES TRAITEES AU TOTAL: ' WS-TOTAL-ANS-PROC-ED
119800         DELIMITED BY SIZE INTO WS-LIG-RAP.
119900     WRITE SR-REPORT-REC FROM WS-LIG-RAP.
120000*
120100*            nombre de fenetres dont le score est sous le seuil
120200*            d'alerte (AG-ALERT-FLAG = 'Y', cf. 4600)
120300     MOVE WS-ALERTS-RAISED TO WS-ALERTS-RAISED-ED.
120400     MOVE SPACES TO WS-LIG-RAP.
120500     STRING 'ALERTES LEVEES           : ' WS-ALERTS-RAISED-ED
120600         DELIMITED BY SIZE INTO WS-LIG-RAP.
120700     WRITE SR-REPORT-REC FROM WS-LIG-RAP.
120800 5200-BUILD-COUNTERS-EXIT.
120900     EXIT.
121000*
121100*        2 lignes de repartition des tendances (2 compteurs par
121200*        ligne, via le REDEFINES WS-LIG-RAP-COLS), encadrees d'un
121300*        filet
121400 5300-BUILD-TRENDS.
121500     MOVE WS-LIG-ETOILE TO SR-REPORT-REC.
121600     WRITE SR-REPORT-REC.
121700     MOVE WS-TREND-CRITICAL  TO WS-TREND-CRITICAL-ED.
121800     MOVE WS-TREND-DECLINING TO WS-TREND-DECLINING-ED.
121900     MOVE WS-TREND-STABLE    TO WS-TREND-STABLE-ED.
122000     MOVE WS-TREND-RISING    TO WS-TREND-RISING-ED.
122100*        1ere ligne de repartition - vue en colonnes du REDEFINES
122200*        WS-LIG-RAP-COLS (CRITICAL / DECLINING)
122300     MOVE SPACES TO WS-LIG-RAP.
122400     MOVE 'TENDANCE CRITICAL   :' TO WS-LC-LABEL1.
122500     MOVE WS-TREND-CRITICAL-ED   TO WS-LC-VALUE1.
122600     MOVE 'TENDANCE DECLINING  :' TO WS-LC-LABEL2.
122700     MOVE WS-TREND-DECLINING-ED  TO WS-LC-VALUE2.
122800     WRITE SR-REPORT-REC FROM WS-LIG-RAP.
122900*        2eme ligne de repartition (STABLE / RISING)
123000     MOVE SPACES TO WS-LIG-RAP.
123100     MOVE 'TENDANCE STABLE     :' TO WS-LC-LABEL1.
123200     MOVE WS-TREND-STABLE-ED     TO WS-LC-VALUE1.
123300     MOVE 'TENDANCE RISING     :' TO WS-LC-LABEL2.
123400     MOVE WS-TREND-RISING-ED     TO WS-LC-VALUE2.
123500     WRITE SR-REPORT-REC FROM WS-LIG-RAP.
123600     MOVE WS-LIG-ETOILE TO SR-REPORT-REC.
123700     WRITE SR-REPORT-REC.
123800 5300-BUILD-TRENDS-EXIT.
123900     EXIT.
124000*
124100*=============================================================*
124200*    9000  -  FERMETURE DES FICHIERS                           *
124300*=============================================================*
124400 9000-CLOSE-START.
124500     CLOSE QZ-ANSWER-FILE.
124600     CLOSE SESS-EVENT-FILE.
124700     CLOSE ENG-SCORE-FILE.
124800     CLOSE SUMMARY-REPORT.
124900 9000-CLOSE-END.
125000     EXIT.
125100*
125200*=============================================================*
125300*    9100  -  TRACE DE DIAGNOSTIC (CR028) - EVENEMENT DONT LA   *
125400*    CLASSE N'EST NI 'Q' NI 'S' - IGNORE PAR L'AGREGATEUR DANS  *
125500*    TOUS LES CAS, TRACE SEULEMENT SI LE COMMUTATEUR UPSI-0 EST *
125600*    POSITIONNE (CR052).  LE LIBELLE DE LA 2EME LIGNE DE TRACE   *
125700*    DISTINGUE UNE CLASSE ALPHABETIQUE (PROBABLE FAUTE DE       *
125800*    SAISIE DU CODE D'EVENEMENT) D'UNE CLASSE NON ALPHABETIQUE   *
125900*    (PROBABLE CORRUPTION BINAIRE DU FLUX) A L'AIDE DU TEST DE   *
126000*    CLASSE ENG-ALPHA-CLASS, REPRIS ICI DEPUIS 3400 OU IL        *
126100*    ECARTAIT A TORT DES TAGS DE COMPETENCE VALIDES (CR053).     *
126200*=============================================================*
126300 9100-TRACE-REJECTED-EVT.                                         CR052
126400     IF WS-TRACE-SW-ON
126500        DISPLAY 'ENGSCOR0 - EVT REJETE, CLASSE INCONNUE : '
126600            EE-EVENT-ID OF EE-EVENT-TAB-ROW(WS-IDX)
126700        IF (EE-EVENT-CLASS OF EE-EVENT-TAB-ROW(WS-IDX))
126800              IS ENG-ALPHA-CLASS
126900           DISPLAY 'ENGSCOR0 - CLASSE ALPHABETIQUE INCONNUE - '
127000               'VERIFIER LE CODE D''EVENEMENT A LA SOURCE      '
127100        ELSE
127200           DISPLAY 'ENGSCOR0 - CLASSE NON ALPHABETIQUE - FLUX '
127300               'POSSIBLEMENT CORROMPU, VOIR LE DETAIL BRUT CI-'
127400               'DESSOUS                                       '
127500        END-IF
127600        DISPLAY 'ENGSCOR0 - DETAIL BRUT                 : '
127700            EE-TYPE-DATA-RAW OF EE-EVENT-TAB-ROW(WS-IDX)
127800     END-IF.
127900 9100-TRACE-REJECTED-EVT-EXIT.
128000     EXIT.
128100*
128200*=============================================================*
128300*    8000  -  ARRET SUR ANOMALIE FICHIER - MESSAGE AU PUPITRE,  *
128400*    FERMETURE DE CE QUI EST OUVERT, ARRET DU JOB.  AUCUNE       *
128500*    REPRISE AUTOMATIQUE N'EST PREVUE - L'ANOMALIE DOIT ETRE     *
128600*    DIAGNOSTIQUEE AVANT RELANCE (CF. LE CODE STATUT EDITE).      *
128700*=============================================================*
128800 8000-ABEND-FILE-START.
128900*        WS-ABEND-FILE-ID et WS-ABEND-STATUS sont poses par le
129000*        paragraphe appelant juste avant le PERFORM vers ici
129100     DISPLAY 'ENGSCOR0 - ANOMALIE FICHIER ' WS-ABEND-FILE-ID
129200         ' - CODE STATUT ' WS-ABEND-STATUS.
129300*        fermeture de tout ce qui peut etre ouvert - un CLOSE sur un
129400*        fichier deja ferme ou jamais ouvert ne fait rien de plus
129500*        qu'un statut non '00' que ce paragraphe ignore volontairement
129600*        (on est deja en arret, pas question d'abender sur l'abend)
129700     CLOSE QZ-ANSWER-FILE.
129800     CLOSE SESS-EVENT-FILE.
129900     CLOSE ENG-SCORE-FILE.
130000     CLOSE SUMMARY-REPORT.
130100     STOP RUN.
130200 8000-ABEND-FILE-END.
130300     EXIT.
