000100*=============================================================*
000200*    QZANSWR  -  DESCRIPTION FICHIER REPONSES QUIZ            *
000300*       FICHIER D'ENTREE  QUIZ-ANSWER-FILE                    *
000400*       1 ENREGISTREMENT = 1 REPONSE D'ELEVE A 1 QUESTION     *
000500*       LONGUEUR FIXE 137 CARACTERES, LINE SEQUENTIAL         *
000600*                                                             *
000700*    auteur : Isabelle Marand                                 *
000800*    Date création 02/02/1989                                 *
000900*=============================================================*
001000*
001100 FD  QZ-ANSWER-FILE
001200     LABEL RECORDS ARE STANDARD
001300     RECORD CONTAINS 137 CHARACTERS.
001500*
001600 01  QZ-ANSWER-REC.
001700*        identifiant unique de l'evenement (envelope)
001800     05  QA-EVENT-ID              PIC X(36).
001900*        cle de regroupement : eleve concerne
002000     05  QA-STUDENT-ID            PIC X(12).
002100*        session d'apprentissage concernee
002200     05  QA-SESSION-ID            PIC X(12).
002300*        horodatage evenement, millisecondes epoch
002400     05  QA-TIMESTAMP-MS          PIC 9(13).
002500*        question repondue
002600     05  QA-QUESTION-ID           PIC X(12).
002700*        'Y' = correcte   'N' = incorrecte
002800     05  QA-IS-CORRECT            PIC X(01).
002900*        temps passe sur la question, 0 = non fourni
003000     05  QA-TIME-SPENT-MS         PIC 9(07).
003100*        nombre d'indices utilises sur la question
003200     05  QA-HINTS-USED            PIC 9(02).
003300*        tag de competence/theme, espaces = aucun
003400     05  QA-SKILL-TAG             PIC X(16).
003500*        niveau de difficulte
003600     05  QA-DIFFICULTY            PIC 9(02).
003700*        reserve - cadrage a 137 car.
003800     05  FILLER                   PIC X(24).
