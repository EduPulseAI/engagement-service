000100*=============================================================*
000200*    ENGRPT   -  ENTETE DU RAPPORT DE SYNTHESE DE TRAITEMENT  *
000300*       UTILISE PAR 5000-WRITE-REPORT-START POUR LA 1ERE      *
000400*       LIGNE DU SUMMARY-REPORT (80 CARACTERES)               *
000500*                                                             *
000600*    auteur : Isabelle Marand                                 *
000700*    Date création 02/02/1989                                 *
000800*=============================================================*
000900*
001000 01  R-ENG-ENTETE.
001100     05  FILLER                   PIC X(03)  VALUE ' | '.
001200     05  RE-PROGRAMME             PIC X(08)  VALUE 'ENGSCOR0'.
001300     05  FILLER                   PIC X(03)  VALUE ' | '.
001400     05  RE-LIBELLE               PIC X(38)
001500         VALUE 'ETAT D''ENGAGEMENT ELEVE - SYNTHESE   '.
001600     05  FILLER                   PIC X(03)  VALUE ' | '.
001700     05  RE-RUN-DATE              PIC X(08)  VALUE SPACES.
001800     05  FILLER                   PIC X(03)  VALUE ' | '.
001900     05  RE-RUN-ID                PIC X(10)  VALUE SPACES.
002000     05  FILLER                   PIC X(04)  VALUE SPACES.
