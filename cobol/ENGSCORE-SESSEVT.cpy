000100*=============================================================*
000200*    SESSEVT  -  DESCRIPTION FICHIER EVENEMENTS SESSION       *
000300*       FICHIER D'ENTREE  SESSION-EVENT-FILE                  *
000400*       1 ENREGISTREMENT = 1 EVENEMENT DE NAVIGATION/PAUSE/   *
000500*       REPRISE/DWELL/DEMARRAGE SUR UNE SESSION                *
000600*       LONGUEUR FIXE 103 CARACTERES, LINE SEQUENTIAL         *
000700*                                                             *
000800*    auteur : Isabelle Marand                                 *
000900*    Date création 02/02/1989                                 *
001000*=============================================================*
001100*
001200 FD  SESS-EVENT-FILE
001300     LABEL RECORDS ARE STANDARD
001400     RECORD CONTAINS 103 CHARACTERS.
001600*
001700 01  SE-SESS-EVENT-REC.
001800*        identifiant unique de l'evenement (envelope)
001900     05  SE-EVENT-ID              PIC X(36).
002000*        cle de regroupement : eleve concerne
002100     05  SE-STUDENT-ID            PIC X(12).
002200*        session d'apprentissage concernee
002300     05  SE-SESSION-ID            PIC X(12).
002400*        horodatage evenement, millisecondes epoch
002500     05  SE-TIMESTAMP-MS          PIC 9(13).
002600*        NAVIGATION / PAUSED / RESUMED / DWELL / STARTED
002700     05  SE-EVENT-TYPE            PIC X(10).
002800*        page visitee (NAVIGATION seulement), espaces sinon
002900     05  SE-PAGE-ID               PIC X(12).
003000*        duree de dwell en ms (DWELL seulement), 0 sinon
003100     05  SE-DWELL-TIME-MS         PIC 9(07).
003200*        reserve - cadrage a 103 car.
003300     05  FILLER                   PIC X(01).
