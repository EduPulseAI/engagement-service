000100*=============================================================*
000200*    ENGOUT   -  DESCRIPTION FICHIER SCORES D'ENGAGEMENT      *
000300*       FICHIER DE SORTIE  ENGAGEMENT-SCORE-FILE               *
000400*       1 ENREGISTREMENT = 1 FENETRE ELEVE/60 SEC NOTEE       *
000500*       LONGUEUR FIXE 157 CARACTERES, LINE SEQUENTIAL         *
000600*                                                             *
000700*    auteur : Isabelle Marand                                 *
000800*    Date création 02/02/1989                                 *
000900*=============================================================*
001000*
001100 FD  ENG-SCORE-FILE
001200     LABEL RECORDS ARE STANDARD
001300     RECORD CONTAINS 157 CHARACTERS.
001500*
001600 01  ES-SCORE-REC.
001700*        identifiant genere pour cet evenement de score
001800     05  ES-EVENT-ID              PIC X(36).
001900*        constante "engagement.scored"
002000     05  ES-EVENT-TYPE            PIC X(20).
002100*        eleve note
002200     05  ES-STUDENT-ID            PIC X(12).
002300*        session de l'eleve
002400     05  ES-SESSION-ID            PIC X(12).
002500*        debut de fenetre, ms epoch
002600     05  ES-WINDOW-START-MS       PIC 9(13).
002700*        fin de fenetre, ms epoch
002800     05  ES-WINDOW-END-MS         PIC 9(13).
002900*        score composite final 0.0000 a 1.0000
003000     05  ES-SCORE                 PIC 9V9(04).
003100*        composante exactitude
003200     05  ES-ACCURACY-SCORE        PIC 9V9(04).
003300*        composante dwell (temps de reflexion)
003400     05  ES-DWELL-SCORE           PIC 9V9(04).
003500*        composante rythme (pacing)
003600     05  ES-PACING-SCORE          PIC 9V9(04).
003700*        CRITICAL / DECLINING / STABLE / RISING
003800     05  ES-TREND                 PIC X(09).
003900*        'Y' si score sous le seuil d'alerte, sinon 'N'
004000     05  ES-ALERT-FLAG            PIC X(01).
004100*        nombre de reponses dans la fenetre
004200     05  ES-TOTAL-ANSWERS         PIC 9(05).
004300*        nombre de reponses correctes dans la fenetre
004400     05  ES-CORRECT-ANSWERS       PIC 9(05).
004500*        reserve - cadrage a 157 car.
004600     05  FILLER                   PIC X(11).
