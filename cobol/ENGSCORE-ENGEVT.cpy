000100*=============================================================*
000200*    ENGEVT   -  DESCRIPTION LIGNE EVENEMENT ENRICHI          *
000300*       UNE OCCURRENCE DE LA TABLE DE TRAVAIL WS-EVENT-TAB    *
000400*       CHARGEE A PARTIR DES 2 FICHIERS D'ENTREE REUNIS       *
000500*       TRIEE PAR ELEVE / FENETRE / HORODATAGE AVANT DECOUPE  *
000600*       PAR RUPTURE DE CONTROLE (VOIR 2900-SORT-EVENTS)       *
000700*                                                             *
000800*    inclus sous le 03 EE-EVENT-TAB-ROW OCCURS de WS-EVENT-TAB *
000900*    declare dans engscor0 - pas de 01 ici                    *
001000*                                                             *
001100*    auteur : Isabelle Marand                                 *
001200*    Date création 02/02/1989                                 *
001300*=============================================================*
001400*
001500*        identifiant source (quiz ou session), repris tel quel
001600     05  EE-EVENT-ID              PIC X(36).
001700*        cle de regroupement no 1 : eleve
001800     05  EE-STUDENT-ID            PIC X(12).
001900*        session d'apprentissage de l'evenement
002000     05  EE-SESSION-ID            PIC X(12).
002100*        horodatage de l'evenement, ms epoch
002200     05  EE-TIMESTAMP-MS          PIC 9(13).
002300*        cle de regroupement no 2 : debut de la fenetre de 60
002400*        secondes a laquelle appartient l'evenement - calculee
002500*        a l'enrichissement, SEULE CLE UTILISEE POUR LE TRI
002600*        (pas un champ du flux source)
002700     05  EE-WINDOW-START-MS       PIC 9(13).
002800*        'Q' = reponse quiz     'S' = evenement de session
002900     05  EE-EVENT-CLASS           PIC X(01).
003000*        zone de detail - quiz (EE-EVENT-CLASS = 'Q') ou
003100*        session (EE-EVENT-CLASS = 'S'), l'autre moitie est
003200*        laissee a blanc/zero par le mapping (2100/2200)
003300     05  EE-TYPE-DATA.
003400         10  EE-QUESTION-ID       PIC X(12).
003500         10  EE-IS-CORRECT        PIC X(01).
003600         10  EE-TIME-SPENT-MS     PIC 9(07).
003700         10  EE-HINTS-USED        PIC 9(02).
003800         10  EE-SKILL-TAG         PIC X(16).
003900         10  EE-DIFFICULTY        PIC 9(02).
004000         10  EE-SESSION-EVT-TYPE  PIC X(10).
004100         10  EE-PAGE-ID           PIC X(12).
004200         10  EE-DWELL-TIME-MS     PIC 9(07).
004300*        vue generique de la zone de detail ci-dessus, utilisee
004400*        par 9100-TRACE-REJECTED-EVT pour tracer un evenement
004500*        dont la classe n'est ni 'Q' ni 'S' (flux corrompu)
004600     05  EE-TYPE-DATA-RAW REDEFINES EE-TYPE-DATA PIC X(69).
004700*        reserve
004800     05  FILLER                   PIC X(05).
