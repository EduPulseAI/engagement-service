000100*=============================================================*
000200*    ENGAGG   -  ETAT D'AGREGATION ELEVE / FENETRE            *
000300*       ACCUMULATEUR DE LA RUPTURE DE CONTROLE COURANTE       *
000400*       (ELEVE, DEBUT DE FENETRE) - ZONE DE TRAVAIL, PAS UN   *
000500*       ENREGISTREMENT DE FICHIER                             *
000600*                                                             *
000700*    auteur : Isabelle Marand                                 *
000800*    Date création 02/02/1989                                 *
000900*    MAJ 14/11/1998 - passage an 2000, pas de champ date a    *
001000*                     2 positions dans cette zone - RAS       *
001100*=============================================================*
001200*
001300 01  AG-WINDOW-STATE.
001400*        cle de rupture - eleve et debut de fenetre courants
001500     05  AG-STUDENT-ID            PIC X(12).
001600     05  AG-SESSION-ID            PIC X(12).
001700     05  AG-WINDOW-START-MS       PIC 9(13).
001800     05  AG-WINDOW-END-MS         PIC 9(13).
001900*
002000*        -- compteurs de reponses quiz dans la fenetre --
002100     05  AG-TOTAL-ANSWERS         PIC 9(05)      USAGE COMP.
002200     05  AG-CORRECT-ANSWERS       PIC 9(05)      USAGE COMP.
002300     05  AG-INCORRECT-ANSWERS     PIC 9(05)      USAGE COMP.
002400*
002500*        -- temps passe sur les questions --
002600     05  AG-TOTAL-TIME-SPENT-MS   PIC 9(09)      USAGE COMP.
002700     05  AG-TIME-SPENT-COUNT      PIC 9(05)      USAGE COMP.
002800*
002900*        -- activite de session --
003000     05  AG-NAVIGATION-EVENTS     PIC 9(05)      USAGE COMP.
003100     05  AG-PAUSE-EVENTS          PIC 9(05)      USAGE COMP.
003200     05  AG-RESUME-EVENTS         PIC 9(05)      USAGE COMP.
003300     05  AG-TOTAL-DWELL-TIME-MS   PIC 9(09)      USAGE COMP.
003400*
003500*        -- motifs comportementaux --
003600     05  AG-CONSEC-INCORRECT      PIC 9(03)      USAGE COMP.
003700     05  AG-RAPID-SUBMISSIONS     PIC 9(05)      USAGE COMP.
003800     05  AG-TOTAL-HINTS-USED      PIC 9(05)      USAGE COMP.
003900*
004000*        -- table des competences distinctes vues (QA-SKILL-TAG
004100*           non-blanc), 50 maximum par fenetre --
004200     05  AG-SKILL-COUNT           PIC 9(03)      USAGE COMP.
004300     05  AG-SKILL-TAB OCCURS 50 TIMES
004400                      INDEXED BY AG-SKILL-IDX.
004500         10  AG-SKILL-TAG         PIC X(16).
004600         10  AG-SKILL-ATTEMPTS    PIC 9(05)      USAGE COMP.
004700*
004800*        -- table des pages distinctes visitees (NAVIGATION),
004900*           100 maximum par fenetre --
005000     05  AG-PAGE-COUNT            PIC 9(03)      USAGE COMP.
005100     05  AG-PAGE-TAB OCCURS 100 TIMES
005200                     INDEXED BY AG-PAGE-IDX.
005300         10  AG-PAGE-ID           PIC X(12).
005400*
005500*        -- bornes temporelles de la fenetre observee --
005600     05  AG-FIRST-EVENT-TS        PIC 9(13).
005700     05  AG-FIRST-EVENT-TS-SET    PIC X(01).
005800         88  AG-FIRST-EVENT-TS-IS-SET   VALUE 'Y'.
005900     05  AG-LAST-EVENT-TS         PIC 9(13).
006000     05  AG-PREV-ANSWER-TS        PIC 9(13).
006100     05  AG-PREV-ANSWER-TS-SET    PIC X(01).
006200         88  AG-PREV-ANSWER-TS-IS-SET   VALUE 'Y'.
006300*
006400*        -- metriques derivees, recalculees a chaque rupture --
006500*        taux de reussite = AG-CORRECT-ANSWERS / AG-TOTAL-ANSWERS
006600     05  AG-CORRECTNESS-RATE      PIC 9V9(06).
006700*        temps moyen passe par question, ms
006800     05  AG-AVG-TIME-SPENT-MS     PIC 9(07)V9(06).
006900*        questions par minute
007000     05  AG-QUESTIONS-PER-MIN     PIC 9(05)V9(06).
007100*        duree active de la fenetre = derniere - premiere ts
007200     05  AG-ACTIVE-TIME-MS        PIC 9(13).
007300*        drapeaux de motif (non ponderes dans le score, cf.
007400*        REGLE METIER "Pattern penalties: defined but disabled")
007500     05  AG-RAPID-INCORRECT-FLAG  PIC X(01).
007600         88  AG-IS-RAPID-INCORRECT      VALUE 'Y'.
007700     05  AG-STRUGGLING-FLAG       PIC X(01).
007800         88  AG-IS-STRUGGLING           VALUE 'Y'.
007900*
008000*        -- resultat de notation de la fenetre courante, pose
008100*           par 4000-SCORE-WINDOW-START avant 4900-WRITE-SCORE-REC
008200     05  AG-FINAL-SCORE           PIC 9V9(04).
008300     05  AG-TREND                 PIC X(09).
008400     05  AG-ALERT-FLAG            PIC X(01).
008500*        reserve
008600     05  FILLER                   PIC X(10).
